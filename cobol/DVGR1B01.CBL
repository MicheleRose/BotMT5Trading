000100******************************************************************
000200* FECHA       : 15/03/1989                                       *
000300* PROGRAMADOR : J. CASTILLO (JCAS)                               *
000400* APLICACION  : DIVISAS - CUENTA DE MARGEN                       *
000500* PROGRAMA    : DVGR1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CICLO DE RIESGO Y SENALES SOBRE POSICIONES DE    *
000800*             : DIVISAS DE LA CUENTA; APLICA PROTECCION DE       *
000900*             : MARGEN, META DE UTILIDAD, LIMPIEZA DE POSICIONES *
001000*             : ESTANCADAS, TRAILING STOP Y ESCALONAMIENTO.      *
001100*             : EMITE ARCHIVO DE ACCIONES Y REPORTE DE CONTROL.  *
001200* ARCHIVOS    : ACCOUNT=E,POSITIONS=E,OHLC=E,MARKET=E,ACTIONS=S  *
001300*             : REPORT=S (IMPRESION)                             *
001400* ACCION (ES) : B=PROCESO BATCH UNICO POR CICLO                  *
001500* INSTALADO   : 02/04/1989                                       *
001600* BPM/RATIONAL: 100214                                           *
001700* NOMBRE      : CICLO DE RIESGO DE CUENTA DE DIVISAS             *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000*  B I T A C O R A   D E   C A M B I O S                         *
002100******************************************************************
002200* 15/03/1989 JCAS 100214 VERSION INICIAL DEL CICLO DE RIESGO     *
002300*                        (CARGA, PROTECCION DE MARGEN, REPORTE).*
002400* 02/04/1989 JCAS 100214 INSTALACION EN PRODUCCION.              *
002500* 19/07/1989 JCAS 100255 SE AGREGA META DE UTILIDAD Y LIMPIEZA   *
002600*                        DE POSICIONES ESTANCADAS.               *
002700* 03/01/1990 MORZ 100311 SE AGREGA TRAILING STOP DE 30 PIPS.     *
002800* 22/06/1990 MORZ 100340 SE AGREGA MOTOR DE INDICADORES (CALL A  *
002900*                        DVIND1S0) Y EVALUACION DE SENALES.      *
003000* 14/11/1990 MORZ 100372 SE AGREGA ESTRATEGIA DE ESCALONAMIENTO. *
003100* 08/05/1991 RAGU 100405 CORRECCION EN REDERIVACION DE CUENTA    *
003200*                        DESPUES DE CIERRE POR MARGEN.           *
003300* 27/02/1992 RAGU 100441 SE AJUSTA VALIDACION DE PREAPERTURA     *
003400*                        PARA CONSIDERAR SPREAD DEL SIMBOLO.     *
003500* 09/09/1993 RAGU 100478 SE AGREGA LIMITE DE 20 POSICIONES POR   *
003600*                        GRUPO DE ESCALONAMIENTO.                *
003700* 30/01/1995 SPIN 100502 SE CORRIGE CALCULO DE NIVEL DE MARGEN   *
003800*                        CUANDO NO HAY POSICIONES ABIERTAS.      *
003900* 12/08/1996 SPIN 100519 SE AGREGA REPORTE SECCION 3 (INDICADO-  *
004000*                        RES Y SENALES) Y SECCION 4 (CONTROL).   *
004100* 03/02/1998 SPIN 100540 REVISION Y2K - SE AMPLIAN CAMPOS DE     *
004200*                        FECHA DE 2 A 4 POSICIONES DE ANIO EN    *
004300*                        TODA LA RUTINA DE CICLO.                *
004400* 17/11/1999 SPIN 100541 PRUEBAS DE CORTE DE SIGLO, SIN          *
004500*                        HALLAZGOS PENDIENTES.                   *
004600* 21/03/2001 RAGU 100563 SE AGREGA VETO DE APERTURA POR META DE  *
004700*                        UTILIDAD VIGENTE EN EL CICLO.           *
004800* 14/09/2004 JCAS 100591 SE ESTANDARIZA RUTINA DE ESCRITURA DE   *
004900*                        ACCIONES (910-EMITE-ACCION).            *
005000* 06/05/2007 MORZ 100612 SE DOCUMENTA DERIVACION DE NIVEL DE     *
005100*                        ESCALONAMIENTO A PARTIR DEL CONTEO DE   *
005200*                        POSICIONES POR GRUPO.                   *
005300******************************************************************
005400 ID DIVISION.
005500 PROGRAM-ID. DVGR1B01.
005600 AUTHOR. J. CASTILLO.
005700 INSTALLATION. DIVISAS CONTINENTAL, S.A.
005800 DATE-WRITTEN. 15/03/1989.
005900 DATE-COMPILED.
006000 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS WKS-CLASE-SIMBOLO IS
006600       'A' THRU 'Z' '0' THRU '9'.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ACCOUNT   ASSIGN TO ACCOUNT
007000            FILE STATUS IS FS-ACCOUNT
007100                            FSE-ACCOUNT.
007200
007300     SELECT POSITIONS ASSIGN TO POSITIONS
007400            FILE STATUS IS FS-POSITIONS
007500                            FSE-POSITIONS.
007600
007700     SELECT OHLC      ASSIGN TO OHLC
007800            FILE STATUS IS FS-OHLC
007900                            FSE-OHLC.
008000
008100     SELECT MARKET    ASSIGN TO MARKET
008200            FILE STATUS IS FS-MARKET
008300                            FSE-MARKET.
008400
008500     SELECT ACTIONS   ASSIGN TO ACTIONS
008600            FILE STATUS IS FS-ACTIONS.
008700
008800     SELECT REPORT    ASSIGN TO SYS010
008900            FILE STATUS IS FS-REPORT.
009000
009100     SELECT WORKFILE  ASSIGN TO SORTWK1.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500******************************************************************
009600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009700******************************************************************
009800*   FOTOGRAFIA DE LA CUENTA AL INICIO DEL CICLO.
009900 FD  ACCOUNT
010000     RECORD CONTAINS 80 CHARACTERS.
010100 01  REG-ACCOUNT.
010200     02 ACC-BALANCE         PIC S9(09)V99
010300                             SIGN IS LEADING SEPARATE.
010400     02 ACC-EQUITY          PIC S9(09)V99
010500                             SIGN IS LEADING SEPARATE.
010600     02 ACC-MARGEN          PIC  9(09)V99.
010700     02 ACC-MARGEN-LIBRE    PIC S9(09)V99
010800                             SIGN IS LEADING SEPARATE.
010900     02 ACC-NIVEL-MARGEN    PIC  9(05)V99.
011000     02 FILLER              PIC X(26).
011100*   UNA LINEA POR POSICION ABIERTA DE LA CUENTA.
011200 FD  POSITIONS
011300     RECORD CONTAINS 100 CHARACTERS.
011400 01  REG-POSITION.
011500     02 POS-TICKET          PIC 9(10).
011600     02 POS-SYMBOL          PIC X(10).
011700     02 POS-TYPE            PIC X(01).
011800     02 POS-VOLUME          PIC 9(03)V99.
011900     02 POS-OPEN-PRICE      PIC 9(05)V9(05).
012000     02 POS-CURR-PRICE      PIC 9(05)V9(05).
012100     02 POS-STOP-LOSS       PIC 9(05)V9(05).
012200     02 POS-TAKE-PROFIT     PIC 9(05)V9(05).
012300     02 POS-AGE-MIN         PIC 9(05).
012400     02 POS-GROUP-ID        PIC X(12).
012500     02 POS-MAGIC           PIC 9(07).
012600     02 FILLER              PIC X(10).
012700*   UNA LINEA POR BARRA, ASCENDENTE POR SIMBOLO Y SECUENCIA.
012800 FD  OHLC
012900     RECORD CONTAINS 80 CHARACTERS.
013000 01  REG-BAR.
013100     02 BAR-SYMBOL          PIC X(10).
013200     02 BAR-SEQ             PIC 9(05).
013300     02 BAR-OPEN            PIC 9(05)V9(05).
013400     02 BAR-HIGH            PIC 9(05)V9(05).
013500     02 BAR-LOW             PIC 9(05)V9(05).
013600     02 BAR-CLOSE           PIC 9(05)V9(05).
013700     02 BAR-VOLUME          PIC 9(09).
013800     02 FILLER              PIC X(16).
013900*   UNA LINEA POR SIMBOLO CONFIGURADO EN LA CUENTA.
014000 FD  MARKET
014100     RECORD CONTAINS 60 CHARACTERS.
014200 01  REG-QUOTE.
014300     02 MKT-SYMBOL          PIC X(10).
014400     02 MKT-BID             PIC 9(05)V9(05).
014500     02 MKT-ASK             PIC 9(05)V9(05).
014600     02 MKT-SPREAD          PIC 9(04).
014700     02 MKT-ATR             PIC 9(01)V9(05).
014800     02 FILLER              PIC X(20).
014900*   UNA LINEA POR CADA INSTRUCCION DE ORDEN DECIDIDA EN EL CICLO.
015000 FD  ACTIONS
015100     RECORD CONTAINS 100 CHARACTERS.
015200 01  REG-ACCION.
015300     02 ACT-CODE            PIC X(06).
015400     02 ACT-TICKET          PIC 9(10).
015500     02 ACT-SYMBOL          PIC X(10).
015600     02 ACT-TYPE            PIC X(01).
015700     02 ACT-VOLUME          PIC 9(03)V99.
015800     02 ACT-STOP-LOSS       PIC 9(05)V9(05).
015900     02 ACT-TAKE-PROFIT     PIC 9(05)V9(05).
016000     02 ACT-REASON          PIC X(30).
016100     02 FILLER              PIC X(18).
016200*   REPORTE DE CONTROL DE LA CUENTA, 132 COLUMNAS DE IMPRESION.
016300 FD  REPORT
016400     REPORT IS DVRP-POSICIONES DVRP-INDICADORES DVRP-ACCIONES.
016500 SD  WORKFILE.
016600 01  WREG-POSICION-ORD.
016700     02 WREG-SIMBOLO        PIC X(10).
016800     02 WREG-TICKET         PIC 9(10).
016900     02 WREG-TIPO           PIC X(01).
017000     02 WREG-VOLUMEN        PIC 9(03)V99.
017100     02 WREG-PRECIO-APER    PIC 9(05)V9(05).
017200     02 WREG-PRECIO-ACTUAL  PIC 9(05)V9(05).
017300     02 WREG-PIPS           PIC S9(05)V9
017400                             SIGN IS LEADING SEPARATE.
017500     02 WREG-UTILIDAD       PIC S9(09)V99
017600                             SIGN IS LEADING SEPARATE.
017700     02 FILLER              PIC X(08).
017800******************************************************************
017900*                  MAQUETACION DEL REPORTE DE CUENTA             *
018000******************************************************************
018100 REPORT SECTION.
018200 RD  DVRP-POSICIONES
018300     CONTROLS ARE FINAL WREG-SIMBOLO IN WREG-POSICION-ORD
018400     LINE LIMIT IS 132
018500     PAGE LIMIT IS 60
018600     HEADING 1
018700     FIRST DETAIL 10
018800     LAST DETAIL 50
018900     FOOTING 56.
019000*---------------------------------------------------------------*
019100*  SECCION 1 - RESUMEN DE CUENTA (UNA SOLA VEZ, ANTES DE PAGINA 1)
019200*---------------------------------------------------------------*
019300 01  TYPE IS RH.
019400     02 LINE 1.
019500        03 COLUMN   1 PIC X(25) VALUE 'DIVISAS CONTINENTAL S.A.'.
019600        03 COLUMN  40 PIC X(40) VALUE
019700           'RESUMEN DE CUENTA AL INICIO DEL CICLO'.
019800     02 LINE 3.
019900        03 COLUMN   1 PIC X(17) VALUE 'SALDO DE CUENTA :'.
020000        03 COLUMN  19 PIC Q,QQQ,QQQ,QQ9.99
020100           SOURCE WKS-RPT-BALANCE.
020200        03 COLUMN  45 PIC X(10) VALUE 'EQUIDAD  :'.
020300        03 COLUMN  56 PIC Q,QQQ,QQQ,QQ9.99
020400           SOURCE WKS-RPT-EQUIDAD.
020500     02 LINE 4.
020600        03 COLUMN   1 PIC X(17) VALUE 'MARGEN LIBRE    :'.
020700        03 COLUMN  19 PIC Q,QQQ,QQQ,QQ9.99
020800           SOURCE WKS-RPT-MARGEN-LIBRE.
020900        03 COLUMN  45 PIC X(10) VALUE 'NIVEL MG :'.
021000        03 COLUMN  56 PIC ZZZ9.99 SOURCE WKS-RPT-NIVEL-MARGEN.
021100        03 COLUMN  64 PIC X(01) VALUE '%'.
021200     02 LINE 6 PIC X(132) VALUE ALL '='.
021300*---------------------------------------------------------------*
021400*  ENCABEZADO DE PAGINA - SECCION 2, POSICIONES POR SIMBOLO
021500*---------------------------------------------------------------*
021600 01  TYPE IS PH.
021700     02 LINE 1.
021800        03 COLUMN   1 PIC X(08) VALUE 'DVGR1B01'.
021900        03 COLUMN  12 PIC X(44) VALUE
022000           'CICLO DE RIESGO - POSICIONES POR SIMBOLO'.
022100        03 COLUMN 115 PIC X(06) VALUE 'PAGINA'.
022200        03 COLUMN 123 PIC ZZZ9
022300           SOURCE PAGE-COUNTER IN DVRP-POSICIONES.
022400     02 LINE 2 PIC X(132) VALUE ALL '-'.
022500     02 LINE 3.
022600        03 COLUMN   1 PIC X(60) VALUE
022700           'TICKET      TIPO VOLUMEN   APERTURA    ACTUAL  PIPS'.
022800        03 COLUMN  62 PIC X(20) VALUE 'UTILIDAD'.
022900 01  SIMBOLO-CH TYPE IS CH WREG-SIMBOLO IN WREG-POSICION-ORD.
023000     02 LINE PLUS 1.
023100        03 COLUMN   1 PIC X(09) VALUE 'SIMBOLO: '.
023200        03 COLUMN  11 PIC X(10)
023300           SOURCE WREG-SIMBOLO IN WREG-POSICION-ORD.
023400 01  DETALLE-POSICION TYPE IS DETAIL.
023500     02 LINE PLUS 1.
023600        03 COLUMN   1 PIC 9(10)
023700           SOURCE WREG-TICKET       IN WREG-POSICION-ORD.
023800        03 COLUMN  14 PIC X(01)
023900           SOURCE WREG-TIPO         IN WREG-POSICION-ORD.
024000        03 COLUMN  18 PIC ZZ9.99
024100           SOURCE WREG-VOLUMEN      IN WREG-POSICION-ORD.
024200        03 COLUMN  28 PIC ZZZZ9.99999
024300           SOURCE WREG-PRECIO-APER  IN WREG-POSICION-ORD.
024400        03 COLUMN  41 PIC ZZZZ9.99999
024500           SOURCE WREG-PRECIO-ACTUAL IN WREG-POSICION-ORD.
024600        03 COLUMN  54 PIC ----9.9
024700           SOURCE WREG-PIPS         IN WREG-POSICION-ORD.
024800        03 COLUMN  63 PIC ----,---9.99
024900           SOURCE WREG-UTILIDAD     IN WREG-POSICION-ORD.
025000 01  SIMBOLO-CF TYPE IS CF WREG-SIMBOLO IN WREG-POSICION-ORD
025100        NEXT GROUP PLUS 1.
025200     02 LINE PLUS 1.
025300        03 COLUMN   1 PIC X(20) VALUE 'SUBTOTAL POSICIONES:'.
025400        03 COLUMN  22 PIC ZZ9 COUNT OF DETALLE-POSICION.
025500        03 COLUMN  30 PIC X(22) VALUE 'UTILIDAD DEL SIMBOLO: '.
025600        03 COLUMN  53 PIC ----,---9.99
025700           SUM WREG-UTILIDAD IN WREG-POSICION-ORD
025800           RESET ON WREG-SIMBOLO IN WREG-POSICION-ORD.
025900 01  TYPE IS CF FINAL.
026000     02 LINE PLUS 2.
026100        03 COLUMN   1 PIC X(38) VALUE
026200           '====== TOTAL GENERAL DE LA CUENTA ======'.
026300     02 LINE PLUS 1.
026400        03 COLUMN   1 PIC X(25) VALUE
026500           'POSICIONES ABIERTAS     : '.
026600        03 COLUMN  27 PIC ZZ9 COUNT OF DETALLE-POSICION.
026700     02 LINE PLUS 1.
026800        03 COLUMN   1 PIC X(25) VALUE
026900           'UTILIDAD FLOTANTE TOTAL : '.
027000        03 COLUMN  27 PIC ----,---9.99
027100           SUM WREG-UTILIDAD IN WREG-POSICION-ORD.
027200 01  TYPE IS PF.
027300     02 LINE PLUS 0.
027400        03 COLUMN   1 PIC X(24) VALUE 'FECHA Y HORA DE PROCESO'.
027500        03 COLUMN  26 PIC 99/99/9999 FUNC DATE.
027600        03 COLUMN  40 PIC 99'H.'99'M.'99'S' FUNC TIME.
027700******************************************************************
027800*         SECCION 3 - INDICADORES Y SENALES POR SIMBOLO          *
027900******************************************************************
028000 RD  DVRP-INDICADORES
028100     LINE LIMIT IS 132
028200     PAGE LIMIT IS 60
028300     HEADING 1
028400     FIRST DETAIL 5
028500     LAST DETAIL 50
028600     FOOTING 56.
028700 01  TYPE IS PH.
028800     02 LINE 1.
028900        03 COLUMN   1 PIC X(08) VALUE 'DVGR1B01'.
029000        03 COLUMN  12 PIC X(44) VALUE
029100           'CICLO DE RIESGO - INDICADORES Y SENALES'.
029200        03 COLUMN 115 PIC X(06) VALUE 'PAGINA'.
029300        03 COLUMN 123 PIC ZZZ9
029400           SOURCE PAGE-COUNTER IN DVRP-INDICADORES.
029500     02 LINE 2 PIC X(132) VALUE ALL '-'.
029600     02 LINE 3.
029700        03 COLUMN   1 PIC X(90) VALUE
029800           'SIMBOLO      RSI      MACD    SENAL     ADX     %K'
029900           '       %D    BANDA-SUP   BANDA-MED   BANDA-INF'.
030000     02 LINE 4.
030100        03 COLUMN 104 PIC X(08) VALUE 'DECISION'.
030200 01  DETALLE-INDICADOR TYPE IS DETAIL.
030300     02 LINE PLUS 1.
030400        03 COLUMN   1 PIC X(10)
030500           SOURCE WKS-SIM-CODIGO   (IDX-SIM).
030600        03 COLUMN  13 PIC ---9.99999
030700           SOURCE WKS-SIM-RSI      (IDX-SIM).
030800        03 COLUMN  24 PIC ---9.99999
030900           SOURCE WKS-SIM-MACD     (IDX-SIM).
031000        03 COLUMN  35 PIC ---9.99999
031100           SOURCE WKS-SIM-SENAL    (IDX-SIM).
031200        03 COLUMN  46 PIC ---9.99999
031300           SOURCE WKS-SIM-ADX      (IDX-SIM).
031400        03 COLUMN  57 PIC ---9.99999
031500           SOURCE WKS-SIM-PCT-K    (IDX-SIM).
031600        03 COLUMN  68 PIC ---9.99999
031700           SOURCE WKS-SIM-PCT-D    (IDX-SIM).
031800        03 COLUMN  79 PIC ZZZZ9.99999
031900           SOURCE WKS-SIM-BANDA-SUP(IDX-SIM).
032000        03 COLUMN  92 PIC ZZZZ9.99999
032100           SOURCE WKS-SIM-BANDA-MED(IDX-SIM).
032200        03 COLUMN 105 PIC ZZZZ9.99999
032300           SOURCE WKS-SIM-BANDA-INF(IDX-SIM).
032400        03 COLUMN 118 PIC X(05)
032500           SOURCE WKS-SIM-DECISION (IDX-SIM).
032600******************************************************************
032700*         SECCION 4 - ACCIONES EMITIDAS Y TOTALES DE CONTROL     *
032800******************************************************************
032900 RD  DVRP-ACCIONES
033000     LINE LIMIT IS 132
033100     PAGE LIMIT IS 60
033200     HEADING 1
033300     FIRST DETAIL 5
033400     LAST DETAIL 50
033500     FOOTING 56.
033600 01  TYPE IS PH.
033700     02 LINE 1.
033800        03 COLUMN   1 PIC X(08) VALUE 'DVGR1B01'.
033900        03 COLUMN  12 PIC X(44) VALUE
034000           'CICLO DE RIESGO - ACCIONES Y CONTROL TOTALES'.
034100        03 COLUMN 115 PIC X(06) VALUE 'PAGINA'.
034200        03 COLUMN 123 PIC ZZZ9
034300           SOURCE PAGE-COUNTER IN DVRP-ACCIONES.
034400     02 LINE 2 PIC X(132) VALUE ALL '-'.
034500 01  DETALLE-ACCIONES TYPE IS DETAIL.
034600     02 LINE PLUS 2.
034700        03 COLUMN   1 PIC X(18) VALUE 'ACCIONES OPEN    :'.
034800        03 COLUMN  20 PIC ZZZ9 SOURCE WKS-CTR-OPEN.
034900     02 LINE PLUS 1.
035000        03 COLUMN   1 PIC X(18) VALUE 'ACCIONES CLOSE   :'.
035100        03 COLUMN  20 PIC ZZZ9 SOURCE WKS-CTR-CLOSE.
035200     02 LINE PLUS 1.
035300        03 COLUMN   1 PIC X(18) VALUE 'ACCIONES MODIFY  :'.
035400        03 COLUMN  20 PIC ZZZ9 SOURCE WKS-CTR-MODIFY.
035500     02 LINE PLUS 2.
035600        03 COLUMN   1 PIC X(27) VALUE
035700           'REGISTROS LEIDOS ACCOUNT  :'.
035800        03 COLUMN  29 PIC ZZZ9 SOURCE WKS-LEIDOS-ACCOUNT.
035900     02 LINE PLUS 1.
036000        03 COLUMN   1 PIC X(27) VALUE
036100           'REGISTROS LEIDOS POSITIONS:'.
036200        03 COLUMN  29 PIC ZZZ9 SOURCE WKS-LEIDOS-POSITIONS.
036300     02 LINE PLUS 1.
036400        03 COLUMN   1 PIC X(27) VALUE
036500           'REGISTROS LEIDOS OHLC     :'.
036600        03 COLUMN  29 PIC ZZZ9 SOURCE WKS-LEIDOS-OHLC.
036700     02 LINE PLUS 1.
036800        03 COLUMN   1 PIC X(27) VALUE
036900           'REGISTROS LEIDOS MARKET   :'.
037000        03 COLUMN  29 PIC ZZZ9 SOURCE WKS-LEIDOS-MARKET.
037100 WORKING-STORAGE SECTION.
037200******************************************************************
037300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
037400******************************************************************
037500 01 WKS-FS-STATUS.
037600    02 WKS-STATUS.
037700       04 FS-ACCOUNT             PIC 9(02) VALUE ZEROES.
037800       04 FSE-ACCOUNT.
037900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
038000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
038100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
038200       04 FS-POSITIONS           PIC 9(02) VALUE ZEROES.
038300       04 FSE-POSITIONS.
038400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
038500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
038600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
038700       04 FS-OHLC                PIC 9(02) VALUE ZEROES.
038800       04 FSE-OHLC.
038900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
039000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
039100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
039200       04 FS-MARKET              PIC 9(02) VALUE ZEROES.
039300       04 FSE-MARKET.
039400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
039500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
039600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
039700       04 FS-ACTIONS             PIC 9(02) VALUE ZEROES.
039800       04 FSE-ACTIONS.
039900          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
040000          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
040100          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
040200       04 FS-REPORT              PIC 9(02) VALUE ZEROES.
040300       04 FSE-REPORT.
040400          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
040500          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
040600          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
040700*      VARIABLES RUTINA DE FSE
040800       04 PROGRAMA               PIC X(08) VALUE SPACES.
040900       04 ARCHIVO                PIC X(08) VALUE SPACES.
041000       04 ACCION                 PIC X(10) VALUE SPACES.
041100       04 LLAVE                  PIC X(32) VALUE SPACES.
041200       04 WKS-ARCHIVO-ANALIZAR   PIC 9(02) COMP VALUE ZERO.
041300       04 FILLER                 PIC X(04).
041400******************************************************************
041500*                  INDICADORES DE FIN DE ARCHIVO                 *
041600******************************************************************
041700 01 WKS-FLAGS.
041800    02 WKS-FIN-POSITIONS         PIC 9(01) VALUE ZERO.
041900       88 FIN-POSITIONS                    VALUE 1.
042000    02 WKS-FIN-OHLC              PIC 9(01) VALUE ZERO.
042100       88 FIN-OHLC                         VALUE 1.
042200    02 WKS-FIN-MARKET            PIC 9(01) VALUE ZERO.
042300       88 FIN-MARKET                       VALUE 1.
042400    02 WKS-FIN-WORKFILE          PIC 9(01) VALUE ZERO.
042500       88 FIN-WORKFILE                     VALUE 1.
042600    02 WKS-SAFE-STATE            PIC 9(01) VALUE ZERO.
042700       88 SAFE-ON                          VALUE 1.
042800       88 SAFE-OFF                          VALUE 0.
042900    02 WKS-VETO-META             PIC 9(01) VALUE ZERO.
043000       88 VETO-POR-META                    VALUE 1.
043100    02 WKS-SIMBOLO-EXISTE        PIC 9(01) VALUE ZERO.
043200       88 SIMBOLO-ENCONTRADO               VALUE 1.
043300    02 WKS-GRUPO-EXISTE          PIC 9(01) VALUE ZERO.
043400       88 GRUPO-ENCONTRADO                 VALUE 1.
043500    02 WKS-PREAPERTURA-OK        PIC 9(01) VALUE ZERO.
043600       88 PREAPERTURA-VALIDA               VALUE 1.
043700    02 WKS-SALIDA-EXISTE         PIC 9(01) VALUE ZERO.
043800       88 SALIDA-DETECTADA                 VALUE 1.
043900    02 WKS-ENTRADA-EXISTE        PIC 9(01) VALUE ZERO.
044000       88 ENTRADA-DETECTADA                VALUE 1.
044100    02 WKS-GATILLO-EXISTE        PIC 9(01) VALUE ZERO.
044200       88 GATILLO-ENCONTRADO               VALUE 1.
044300    02 WKS-LIMITE-ESCALON        PIC 9(01) VALUE ZERO.
044400       88 LIMITE-ESCALON-OK                VALUE 1.
044500    02 FILLER                    PIC X(04).
044600******************************************************************
044700*              CAMPOS DE CUENTA VIGENTES DEL CICLO               *
044800******************************************************************
044900 01 WKS-CUENTA.
045000    02 WKS-CTA-BALANCE           PIC S9(09)V99
045100                                  SIGN IS LEADING SEPARATE.
045200    02 WKS-CTA-EQUIDAD           PIC S9(09)V99
045300                                  SIGN IS LEADING SEPARATE.
045400    02 WKS-CTA-MARGEN            PIC  9(09)V99.
045500    02 WKS-CTA-MARGEN-LIBRE      PIC S9(09)V99
045600                                  SIGN IS LEADING SEPARATE.
045700    02 WKS-CTA-NIVEL-MARGEN      PIC  9(05)V99.
045800    02 WKS-CTA-VOLUMEN-VIVO      PIC 9(05)V99 COMP-3.
045900    02 FILLER                    PIC X(04).
046000 01 WKS-RPT-VALORES-INICIALES.
046100    02 WKS-RPT-BALANCE           PIC S9(09)V99
046200                                  SIGN IS LEADING SEPARATE.
046300    02 WKS-RPT-EQUIDAD           PIC S9(09)V99
046400                                  SIGN IS LEADING SEPARATE.
046500    02 WKS-RPT-MARGEN-LIBRE      PIC S9(09)V99
046600                                  SIGN IS LEADING SEPARATE.
046700    02 WKS-RPT-NIVEL-MARGEN      PIC  9(05)V99.
046800    02 FILLER                    PIC X(04).
046900*--> META DE UTILIDAD DEL CICLO (DOS POR CIENTO DEL SALDO)
047000 01 WKS-META-UTILIDAD            PIC S9(09)V99
047100                                  SIGN IS LEADING SEPARATE.
047200 01 WKS-UTILIDAD-FLOTANTE        PIC S9(09)V99
047300                                  SIGN IS LEADING SEPARATE.
047400*--> VISTA ALTERNA DE LA UTILIDAD FLOTANTE PARA COMPARACIONES
047500*    CONTRA NIVELES DE PIPS (SEPARA SIGNO DE LAS CIFRAS).
047600 01 WKS-UTILIDAD-FLOTANTE-R REDEFINES WKS-UTILIDAD-FLOTANTE.
047700    02 WKS-UF-SIGNO               PIC X(01).
047800    02 WKS-UF-ENTERO              PIC 9(09).
047900    02 WKS-UF-DECIMAL             PIC 99.
048000******************************************************************
048100*         CONTADORES DE LECTURA Y ACCIONES (CONTROL TOTALES)     *
048200******************************************************************
048300 01 WKS-CONTROL-TOTALES.
048400    02 WKS-LEIDOS-ACCOUNT        PIC 9(05) COMP VALUE ZERO.
048500    02 WKS-LEIDOS-POSITIONS      PIC 9(05) COMP VALUE ZERO.
048600    02 WKS-LEIDOS-OHLC           PIC 9(05) COMP VALUE ZERO.
048700    02 WKS-LEIDOS-MARKET         PIC 9(05) COMP VALUE ZERO.
048800    02 WKS-CTR-OPEN              PIC 9(05) COMP VALUE ZERO.
048900    02 WKS-CTR-CLOSE             PIC 9(05) COMP VALUE ZERO.
049000    02 WKS-CTR-MODIFY            PIC 9(05) COMP VALUE ZERO.
049100    02 FILLER                    PIC X(04).
049200******************************************************************
049300*         FECHA DE PROCESO DEL CICLO (RECIBIDA POR SYSIN)        *
049400******************************************************************
049500 01 WKS-FECHA-CICLO              PIC 9(08) VALUE ZEROES.
049600 01 WKS-FECHA-CICLO-R REDEFINES WKS-FECHA-CICLO.
049700    02 WKS-FC-ANIO               PIC 9(04).
049800    02 WKS-FC-MES                PIC 9(02).
049900    02 WKS-FC-DIA                PIC 9(02).
050000******************************************************************
050100*     VISTA DE TRABAJO PARA DESCOMPONER UN PRECIO EN PIPS        *
050200******************************************************************
050300 01 WKS-PRECIO-TRABAJO           PIC 9(05)V9(05) VALUE ZERO.
050400 01 WKS-PRECIO-TRABAJO-R REDEFINES WKS-PRECIO-TRABAJO.
050500    02 WKS-PT-ENTERO             PIC 9(05).
050600    02 WKS-PT-DECIMAL            PIC 9(05).
050700******************************************************************
050800*              SUBINDICES Y CONTADORES DE TRABAJO                *
050900******************************************************************
051000 77 WKS-I                        PIC 9(03) COMP VALUE ZERO.
051100 77 WKS-J                        PIC 9(03) COMP VALUE ZERO.
051200 77 WKS-MENOR-IDX                PIC 9(03) COMP VALUE ZERO.
051300 77 WKS-MAYOR-IDX                PIC 9(03) COMP VALUE ZERO.
051400 77 WKS-VIVAS-RESTANTES          PIC 9(03) COMP VALUE ZERO.
051500 77 WKS-POS-SAL-IDX              PIC 9(03) COMP VALUE ZERO.
051600 01 WKS-PIPS-GATILLO             PIC 9(03)V9 COMP-3 VALUE ZERO.
051700 77 WKS-RUNGS-ABIERTOS           PIC 9(02) COMP VALUE ZERO.
051800 01 WKS-PRECIO-ACTUAL-SIM        PIC 9(05)V9(05).
051900 01 WKS-DIST-BANDA               PIC S9(05)V9(05)
052000                                  SIGN IS LEADING SEPARATE.
052100 77 WKS-INTENTOS-LADDER          PIC 9(02) COMP VALUE ZERO.
052200 01 WKS-VOLUMEN-TOTAL-GRUPO      PIC 9(07)V99 COMP-3 VALUE ZERO.
052300******************************************************************
052400*             PARAMETROS DE VOLATILIDAD Y APERTURA               *
052500******************************************************************
052600 01 WKS-ATR-PIPS                 PIC S9(05)V9
052700                                  SIGN IS LEADING SEPARATE.
052800 01 WKS-CATEGORIA-VOL             PIC X(06).
052900 01 WKS-SL-PIPS                  PIC S9(05)V9
053000                                  SIGN IS LEADING SEPARATE.
053100 01 WKS-TP-PIPS                  PIC S9(05)V9
053200                                  SIGN IS LEADING SEPARATE.
053300 01 WKS-PRECIO-ENTRADA            PIC 9(05)V9(05).
053400 01 WKS-SL-NUEVO                  PIC 9(05)V9(05).
053500 01 WKS-DIFERENCIA-SL             PIC 9(05)V9(05).
053600 01 WKS-TP-NUEVO                  PIC 9(05)V9(05).
053700 01 WKS-LOTE-NUEVO                PIC 9(03)V99.
053800 01 WKS-NIVEL-CALCULADO           PIC 9(02) COMP.
053900 01 WKS-TIPO-NUEVO                PIC X(01).
054000******************************************************************
054100*                TABLA DE POSICIONES ABIERTAS (MAX 100)          *
054200******************************************************************
054300 01 WKS-NUM-POSICIONES           PIC 9(03) COMP VALUE ZERO.
054400 01 WKS-TABLA-POSICIONES.
054500    02 WKS-POSICION OCCURS 1 TO 100 TIMES
054600          DEPENDING ON WKS-NUM-POSICIONES
054700          INDEXED BY IDX-POS.
054800       03 WKS-POS-TICKET         PIC 9(10).
054900       03 WKS-POS-SIMBOLO        PIC X(10).
055000       03 WKS-POS-TIPO           PIC X(01).
055100       03 WKS-POS-VOLUMEN        PIC 9(03)V99.
055200       03 WKS-POS-PRECIO-APER    PIC 9(05)V9(05).
055300       03 WKS-POS-PRECIO-ACTUAL  PIC 9(05)V9(05).
055400       03 WKS-POS-STOP-LOSS      PIC 9(05)V9(05).
055500       03 WKS-POS-TAKE-PROFIT    PIC 9(05)V9(05).
055600       03 WKS-POS-EDAD-MIN       PIC 9(05).
055700       03 WKS-POS-GRUPO          PIC X(12).
055800       03 WKS-POS-MAGICO         PIC 9(07).
055900       03 WKS-POS-UTILIDAD       PIC S9(09)V99
056000                                 SIGN IS LEADING SEPARATE.
056100       03 WKS-POS-PIPS           PIC S9(05)V9
056200                                 SIGN IS LEADING SEPARATE.
056300       03 WKS-POS-VIVA           PIC 9(01).
056400          88 POS-VIVA                     VALUE 1.
056500          88 POS-MUERTA                    VALUE 0.
056600       03 FILLER                 PIC X(05).
056700******************************************************************
056800*     TABLA DE GRUPOS DE ESCALONAMIENTO (MAX 100, 1 POR POS)     *
056900******************************************************************
057000 01 WKS-NUM-GRUPOS               PIC 9(03) COMP VALUE ZERO.
057100 01 WKS-TABLA-GRUPOS.
057200    02 WKS-GRUPO OCCURS 1 TO 100 TIMES
057300          DEPENDING ON WKS-NUM-GRUPOS
057400          INDEXED BY IDX-GRP.
057500       03 WKS-GRP-ID             PIC X(12).
057600       03 WKS-GRP-SIMBOLO        PIC X(10).
057700       03 WKS-GRP-TIPO           PIC X(01).
057800       03 WKS-GRP-CONTEO         PIC 9(03) COMP.
057900       03 WKS-GRP-NIVEL          PIC 9(02) COMP.
058000       03 WKS-GRP-LOTE-BASE      PIC 9(03)V99.
058100       03 WKS-GRP-SL             PIC 9(05)V9(05).
058200       03 WKS-GRP-TP             PIC 9(05)V9(05).
058300       03 WKS-GRP-VIVO           PIC 9(01).
058400          88 GRP-VIVO                      VALUE 1.
058500*--> SUMA DE UTILIDAD FLOTANTE DE LOS MIEMBROS VIVOS DEL GRUPO,
058600*    ACUMULADA EN 281 JUNTO CON EL CONTEO DE ESCALONAMIENTO.
058700       03 WKS-GRP-UTILIDAD       PIC S9(07)V99
058800                                  SIGN IS LEADING SEPARATE.
058900       03 FILLER                 PIC X(04).
059000******************************************************************
059100*     TABLA DE SIMBOLOS, COTIZACION Y BARRAS (MAX 20 SIMBOLOS)   *
059200******************************************************************
059300 01 WKS-NUM-SIMBOLOS             PIC 9(02) COMP VALUE ZERO.
059400 01 WKS-TABLA-SIMBOLOS.
059500    02 WKS-SIM-ENTRADA OCCURS 1 TO 20 TIMES
059600          DEPENDING ON WKS-NUM-SIMBOLOS
059700          INDEXED BY IDX-SIM.
059800       03 WKS-SIM-CODIGO         PIC X(10).
059900       03 WKS-SIM-BID            PIC 9(05)V9(05).
060000       03 WKS-SIM-ASK            PIC 9(05)V9(05).
060100       03 WKS-SIM-SPREAD         PIC 9(04).
060200       03 WKS-SIM-ATR            PIC 9(01)V9(05).
060300       03 WKS-SIM-NUM-BARRAS     PIC 9(03) COMP VALUE ZERO.
060400       03 WKS-SIM-BARRA OCCURS 1 TO 100 TIMES
060500             DEPENDING ON WKS-SIM-NUM-BARRAS
060600             INDEXED BY IDX-BAR.
060700          04 WKS-BAR-SEQ          PIC 9(05).
060800          04 WKS-BAR-OPEN         PIC 9(05)V9(05).
060900          04 WKS-BAR-HIGH         PIC 9(05)V9(05).
061000          04 WKS-BAR-LOW          PIC 9(05)V9(05).
061100          04 WKS-BAR-CLOSE        PIC 9(05)V9(05).
061200          04 WKS-BAR-VOLUMEN      PIC 9(09).
061300       03 WKS-SIM-RSI            PIC S9(03)V9(05)
061400                                  SIGN IS LEADING SEPARATE.
061500       03 WKS-SIM-MACD           PIC S9(03)V9(05)
061600                                  SIGN IS LEADING SEPARATE.
061700       03 WKS-SIM-SENAL          PIC S9(03)V9(05)
061800                                  SIGN IS LEADING SEPARATE.
061900       03 WKS-SIM-ADX            PIC S9(03)V9(05)
062000                                  SIGN IS LEADING SEPARATE.
062100       03 WKS-SIM-PCT-K          PIC S9(03)V9(05)
062200                                  SIGN IS LEADING SEPARATE.
062300       03 WKS-SIM-PCT-D          PIC S9(03)V9(05)
062400                                  SIGN IS LEADING SEPARATE.
062500       03 WKS-SIM-BANDA-SUP      PIC 9(05)V9(05).
062600       03 WKS-SIM-BANDA-MED      PIC 9(05)V9(05).
062700       03 WKS-SIM-BANDA-INF      PIC 9(05)V9(05).
062800       03 WKS-SIM-DECISION       PIC X(05).
062900       03 WKS-SIM-DIRECCION      PIC X(01).
063000*--> APERTURAS DEL SIMBOLO YA EMITIDAS EN ESTE CICLO (LADDER Y
063100*    ESCALONAMIENTO), PARA NO REBASAR EL LIMITE DE 10 EN VIVO.
063200       03 WKS-SIM-APERTURAS      PIC 9(03) COMP VALUE ZERO.
063300       03 FILLER                 PIC X(02).
063400******************************************************************
063500*             AREA DE INTERCAMBIO CON DVIND1S0 (CALL)            *
063600******************************************************************
063700 01 WKS-LK-PARAMETROS.
063800    02 WKS-LK-NUM-BARRAS         PIC 9(03).
063900    02 WKS-LK-CLOSE OCCURS 1 TO 100 TIMES
064000          DEPENDING ON WKS-LK-NUM-BARRAS PIC 9(05)V9(05).
064100    02 WKS-LK-HIGH  OCCURS 1 TO 100 TIMES
064200          DEPENDING ON WKS-LK-NUM-BARRAS PIC 9(05)V9(05).
064300    02 WKS-LK-LOW   OCCURS 1 TO 100 TIMES
064400          DEPENDING ON WKS-LK-NUM-BARRAS PIC 9(05)V9(05).
064500    02 FILLER                    PIC X(04).
064600 01 WKS-LK-RESULTADOS.
064700    02 WKS-LK-RSI                PIC S9(03)V9(05)
064800                                  SIGN IS LEADING SEPARATE.
064900    02 WKS-LK-MACD               PIC S9(03)V9(05)
065000                                  SIGN IS LEADING SEPARATE.
065100    02 WKS-LK-SENAL              PIC S9(03)V9(05)
065200                                  SIGN IS LEADING SEPARATE.
065300    02 WKS-LK-BOL-SUP            PIC 9(05)V9(05).
065400    02 WKS-LK-BOL-MED            PIC 9(05)V9(05).
065500    02 WKS-LK-BOL-INF            PIC 9(05)V9(05).
065600    02 WKS-LK-ADX                PIC S9(03)V9(05)
065700                                  SIGN IS LEADING SEPARATE.
065800    02 WKS-LK-PCT-K              PIC S9(03)V9(05)
065900                                  SIGN IS LEADING SEPARATE.
066000    02 WKS-LK-PCT-D              PIC S9(03)V9(05)
066100                                  SIGN IS LEADING SEPARATE.
066200    02 WKS-LK-CLOSE-NORM         PIC S9(01)V9(05)
066300                                  SIGN IS LEADING SEPARATE.
066400    02 FILLER                    PIC X(04).
066500 PROCEDURE DIVISION.
066600******************************************************************
066700*  000-MAIN    -  CONTROL PRINCIPAL DEL CICLO DE RIESGO          *
066800******************************************************************
066900 000-MAIN SECTION.
067000     PERFORM 100-APERTURA-ARCHIVOS
067100     PERFORM 200-CARGA-DATOS THRU 200-CARGA-DATOS-E
067200     PERFORM 280-LIMITES-Y-AGREGADOS
067300     PERFORM 300-PROTECCION-MARGEN
067400     PERFORM 400-META-UTILIDAD
067500     PERFORM 450-LIMPIEZA-ESTANCADAS
067600     PERFORM 500-TRAILING-STOP
067700     PERFORM 600-SENALES-Y-ENTRADAS
067800     PERFORM 650-ESCALONAMIENTO
067900     PERFORM 800-REPORTE-Y-TOTALES
068000     PERFORM 900-CIERRA-ARCHIVOS
068100     STOP RUN.
068200 000-MAIN-E. EXIT.
068300******************************************************************
068400*  100-APERTURA-ARCHIVOS - ABRE MAESTROS DE ENTRADA Y SALIDAS    *
068500******************************************************************
068600 100-APERTURA-ARCHIVOS SECTION.
068700     ACCEPT WKS-FECHA-CICLO FROM SYSIN
068800
068900     OPEN INPUT ACCOUNT
069000     MOVE "ACCOUNT " TO ARCHIVO
069100     IF FS-ACCOUNT NOT = "00"
069200        MOVE 1 TO WKS-ARCHIVO-ANALIZAR
069300        PERFORM 700-ERRORES-APERTURA
069400     END-IF
069500
069600     OPEN INPUT POSITIONS
069700     MOVE "POSITION" TO ARCHIVO
069800     IF FS-POSITIONS NOT = "00"
069900        MOVE 2 TO WKS-ARCHIVO-ANALIZAR
070000        PERFORM 700-ERRORES-APERTURA
070100     END-IF
070200
070300     OPEN INPUT OHLC
070400     MOVE "OHLC    " TO ARCHIVO
070500     IF FS-OHLC NOT = "00"
070600        MOVE 3 TO WKS-ARCHIVO-ANALIZAR
070700        PERFORM 700-ERRORES-APERTURA
070800     END-IF
070900
071000     OPEN INPUT MARKET
071100     MOVE "MARKET  " TO ARCHIVO
071200     IF FS-MARKET NOT = "00"
071300        MOVE 4 TO WKS-ARCHIVO-ANALIZAR
071400        PERFORM 700-ERRORES-APERTURA
071500     END-IF
071600
071700     OPEN OUTPUT ACTIONS
071800     IF FS-ACTIONS NOT = "00"
071900        MOVE 5 TO WKS-ARCHIVO-ANALIZAR
072000        PERFORM 700-ERRORES-APERTURA
072100     END-IF
072200
072300     OPEN OUTPUT REPORT
072400     IF FS-REPORT NOT = "00"
072500        MOVE 6 TO WKS-ARCHIVO-ANALIZAR
072600        PERFORM 700-ERRORES-APERTURA
072700     END-IF.
072800 100-APERTURA-ARCHIVOS-E. EXIT.
072900******************************************************************
073000*  700-ERRORES-APERTURA - DESPLIEGA Y ABORTA POR FALLA DE OPEN   *
073100******************************************************************
073200 700-ERRORES-APERTURA SECTION.
073300*--> RUTINA DEBD1R00 DEJA EL DETALLE DEL FILE-STATUS EXTENDIDO
073400*    EN SPOOL ANTES DE ABORTAR, MISMA CONVENCION DE MORAS1.
073500     MOVE "DVGR1B01" TO PROGRAMA
073600     MOVE "APERTURA  " TO ACCION
073700     MOVE SPACES TO LLAVE
073800     EVALUATE WKS-ARCHIVO-ANALIZAR
073900        WHEN 1 DISPLAY "ERROR AL ABRIR ACCOUNT  FS=" FS-ACCOUNT
074000               MOVE "ACCOUNT " TO ARCHIVO
074100               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
074200                                 LLAVE, FS-ACCOUNT, FSE-ACCOUNT
074300        WHEN 2 DISPLAY "ERROR AL ABRIR POSITION FS=" FS-POSITIONS
074400               MOVE "POSITION" TO ARCHIVO
074500               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
074600                                 LLAVE, FS-POSITIONS, FSE-POSITIONS
074700        WHEN 3 DISPLAY "ERROR AL ABRIR OHLC     FS=" FS-OHLC
074800               MOVE "OHLC    " TO ARCHIVO
074900               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
075000                                 LLAVE, FS-OHLC, FSE-OHLC
075100        WHEN 4 DISPLAY "ERROR AL ABRIR MARKET   FS=" FS-MARKET
075200               MOVE "MARKET  " TO ARCHIVO
075300               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
075400                                 LLAVE, FS-MARKET, FSE-MARKET
075500        WHEN 5 DISPLAY "ERROR AL ABRIR ACTIONS  FS=" FS-ACTIONS
075600               MOVE "ACTIONS " TO ARCHIVO
075700               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
075800                                 LLAVE, FS-ACTIONS, FSE-ACTIONS
075900        WHEN 6 DISPLAY "ERROR AL ABRIR REPORT   FS=" FS-REPORT
076000               MOVE "REPORT  " TO ARCHIVO
076100               CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,
076200                                 LLAVE, FS-REPORT, FSE-REPORT
076300     END-EVALUATE
076400     DISPLAY "DVGR1B01 - PROCESO ABORTADO POR FALLA DE APERTURA"
076500     STOP RUN.
076600 700-ERRORES-APERTURA-E. EXIT.
076700******************************************************************
076800*  900-CIERRA-ARCHIVOS  -  CIERRA TODOS LOS ARCHIVOS DEL CICLO   *
076900******************************************************************
077000 900-CIERRA-ARCHIVOS SECTION.
077100     CLOSE ACCOUNT POSITIONS OHLC MARKET ACTIONS REPORT.
077200 900-CIERRA-ARCHIVOS-E. EXIT.
077300******************************************************************
077400*  200-CARGA-DATOS  -  LEE LOS CUATRO MAESTROS DE ENTRADA        *
077500******************************************************************
077600 200-CARGA-DATOS SECTION.
077700     PERFORM 210-CARGA-CUENTA
077800     PERFORM 220-CARGA-POSICIONES
077900     PERFORM 230-CARGA-COTIZACIONES
078000     PERFORM 240-CARGA-BARRAS.
078100 200-CARGA-DATOS-E. EXIT.
078200*    210 - FOTOGRAFIA DE CUENTA (UN SOLO REGISTRO).
078300 210-CARGA-CUENTA SECTION.
078400     READ ACCOUNT
078500          AT END
078600             DISPLAY "DVGR1B01 - ACCOUNT SIN REGISTROS"
078700             STOP RUN
078800     END-READ
078900     ADD 1 TO WKS-LEIDOS-ACCOUNT
079000     MOVE ACC-BALANCE      TO WKS-CTA-BALANCE
079100     MOVE ACC-EQUITY       TO WKS-CTA-EQUIDAD
079200     MOVE ACC-MARGEN       TO WKS-CTA-MARGEN
079300     MOVE ACC-MARGEN-LIBRE TO WKS-CTA-MARGEN-LIBRE
079400     MOVE ACC-NIVEL-MARGEN TO WKS-CTA-NIVEL-MARGEN
079500     MOVE WKS-CTA-BALANCE      TO WKS-RPT-BALANCE
079600     MOVE WKS-CTA-EQUIDAD      TO WKS-RPT-EQUIDAD
079700     MOVE WKS-CTA-MARGEN-LIBRE TO WKS-RPT-MARGEN-LIBRE
079800     MOVE WKS-CTA-NIVEL-MARGEN TO WKS-RPT-NIVEL-MARGEN
079900     COMPUTE WKS-META-UTILIDAD ROUNDED =
080000             WKS-CTA-BALANCE * 0.02.
080100 210-CARGA-CUENTA-E. EXIT.
080200*    220 - UNA ENTRADA DE TABLA POR CADA POSICION ABIERTA.
080300 220-CARGA-POSICIONES SECTION.
080400     MOVE ZERO TO WKS-NUM-POSICIONES
080500     PERFORM 221-LEE-POSICION UNTIL FIN-POSITIONS.
080600 220-CARGA-POSICIONES-E. EXIT.
080700
080800 221-LEE-POSICION SECTION.
080900     READ POSITIONS
081000          AT END
081100             MOVE 1 TO WKS-FIN-POSITIONS
081200     END-READ
081300     IF NOT FIN-POSITIONS
081400        ADD 1 TO WKS-LEIDOS-POSITIONS
081500        ADD 1 TO WKS-NUM-POSICIONES
081600        SET IDX-POS TO WKS-NUM-POSICIONES
081700        MOVE POS-TICKET      TO WKS-POS-TICKET     (IDX-POS)
081800        MOVE POS-SYMBOL      TO WKS-POS-SIMBOLO    (IDX-POS)
081900        MOVE POS-TYPE        TO WKS-POS-TIPO       (IDX-POS)
082000        MOVE POS-VOLUME      TO WKS-POS-VOLUMEN    (IDX-POS)
082100        MOVE POS-OPEN-PRICE  TO WKS-POS-PRECIO-APER(IDX-POS)
082200        MOVE POS-CURR-PRICE  TO WKS-POS-PRECIO-ACTUAL(IDX-POS)
082300        MOVE POS-STOP-LOSS   TO WKS-POS-STOP-LOSS  (IDX-POS)
082400        MOVE POS-TAKE-PROFIT TO WKS-POS-TAKE-PROFIT(IDX-POS)
082500        MOVE POS-AGE-MIN     TO WKS-POS-EDAD-MIN   (IDX-POS)
082600        MOVE POS-GROUP-ID    TO WKS-POS-GRUPO      (IDX-POS)
082700        MOVE POS-MAGIC       TO WKS-POS-MAGICO     (IDX-POS)
082800        MOVE 1                TO WKS-POS-VIVA      (IDX-POS)
082900        PERFORM 225-VALORA-POSICION
083000     END-IF.
083100 221-LEE-POSICION-E. EXIT.
083200*    225 - UTILIDAD Y PIPS DE LA POSICION VIGENTE DE LA TABLA.
083300 225-VALORA-POSICION SECTION.
083400     IF WKS-POS-TIPO(IDX-POS) = "B"
083500        COMPUTE WKS-POS-PIPS(IDX-POS) =
083600           (WKS-POS-PRECIO-ACTUAL(IDX-POS) -
083700            WKS-POS-PRECIO-APER(IDX-POS)) * 10000
083800        COMPUTE WKS-POS-UTILIDAD(IDX-POS) ROUNDED =
083900           (WKS-POS-PRECIO-ACTUAL(IDX-POS) -
084000            WKS-POS-PRECIO-APER(IDX-POS)) *
084100            WKS-POS-VOLUMEN(IDX-POS) * 100000
084200     ELSE
084300        COMPUTE WKS-POS-PIPS(IDX-POS) =
084400           (WKS-POS-PRECIO-APER(IDX-POS) -
084500            WKS-POS-PRECIO-ACTUAL(IDX-POS)) * 10000
084600        COMPUTE WKS-POS-UTILIDAD(IDX-POS) ROUNDED =
084700           (WKS-POS-PRECIO-APER(IDX-POS) -
084800            WKS-POS-PRECIO-ACTUAL(IDX-POS)) *
084900            WKS-POS-VOLUMEN(IDX-POS) * 100000
085000     END-IF.
085100 225-VALORA-POSICION-E. EXIT.
085200*    230 - UNA ENTRADA DE TABLA POR SIMBOLO COTIZADO.
085300 230-CARGA-COTIZACIONES SECTION.
085400     MOVE ZERO TO WKS-NUM-SIMBOLOS
085500     PERFORM 231-LEE-COTIZACION UNTIL FIN-MARKET.
085600 230-CARGA-COTIZACIONES-E. EXIT.
085700
085800 231-LEE-COTIZACION SECTION.
085900     READ MARKET
086000          AT END
086100             MOVE 1 TO WKS-FIN-MARKET
086200     END-READ
086300     IF NOT FIN-MARKET
086400        ADD 1 TO WKS-LEIDOS-MARKET
086500        ADD 1 TO WKS-NUM-SIMBOLOS
086600        SET IDX-SIM TO WKS-NUM-SIMBOLOS
086700        MOVE MKT-SYMBOL TO WKS-SIM-CODIGO (IDX-SIM)
086800        MOVE MKT-BID    TO WKS-SIM-BID    (IDX-SIM)
086900        MOVE MKT-ASK    TO WKS-SIM-ASK    (IDX-SIM)
087000        MOVE MKT-SPREAD TO WKS-SIM-SPREAD (IDX-SIM)
087100        MOVE MKT-ATR    TO WKS-SIM-ATR    (IDX-SIM)
087200        MOVE ZERO       TO WKS-SIM-NUM-BARRAS(IDX-SIM)
087300        MOVE ZERO       TO WKS-SIM-APERTURAS(IDX-SIM)
087400     END-IF.
087500 231-LEE-COTIZACION-E. EXIT.
087600*    240 - BARRAS OHLC, ACUMULADAS DENTRO DEL SIMBOLO QUE TOCAN.
087700 240-CARGA-BARRAS SECTION.
087800     PERFORM 241-LEE-BARRA UNTIL FIN-OHLC.
087900 240-CARGA-BARRAS-E. EXIT.
088000
088100 241-LEE-BARRA SECTION.
088200     READ OHLC
088300          AT END
088400             MOVE 1 TO WKS-FIN-OHLC
088500     END-READ
088600     IF NOT FIN-OHLC
088700        ADD 1 TO WKS-LEIDOS-OHLC
088800        PERFORM 242-BUSCA-SIMBOLO-BARRA
088900        IF SIMBOLO-ENCONTRADO
089000           ADD 1 TO WKS-SIM-NUM-BARRAS(IDX-SIM)
089100           SET IDX-BAR TO WKS-SIM-NUM-BARRAS(IDX-SIM)
089200           MOVE BAR-SEQ    TO WKS-BAR-SEQ   (IDX-SIM,IDX-BAR)
089300           MOVE BAR-OPEN   TO WKS-BAR-OPEN  (IDX-SIM,IDX-BAR)
089400           MOVE BAR-HIGH   TO WKS-BAR-HIGH  (IDX-SIM,IDX-BAR)
089500           MOVE BAR-LOW    TO WKS-BAR-LOW   (IDX-SIM,IDX-BAR)
089600           MOVE BAR-CLOSE  TO WKS-BAR-CLOSE (IDX-SIM,IDX-BAR)
089700           MOVE BAR-VOLUME TO WKS-BAR-VOLUMEN(IDX-SIM,IDX-BAR)
089800        END-IF
089900     END-IF.
090000 241-LEE-BARRA-E. EXIT.
090100
090200 242-BUSCA-SIMBOLO-BARRA SECTION.
090300     MOVE 0 TO WKS-SIMBOLO-EXISTE
090400     SET IDX-SIM TO 1
090500     PERFORM 243-COMPARA-SIMBOLO-BARRA
090600        VARYING IDX-SIM FROM 1 BY 1
090700        UNTIL IDX-SIM > WKS-NUM-SIMBOLOS
090800           OR SIMBOLO-ENCONTRADO.
090900 242-BUSCA-SIMBOLO-BARRA-E. EXIT.
091000
091100 243-COMPARA-SIMBOLO-BARRA SECTION.
091200     IF WKS-SIM-CODIGO(IDX-SIM) = BAR-SYMBOL
091300        MOVE 1 TO WKS-SIMBOLO-EXISTE
091400     END-IF.
091500 243-COMPARA-SIMBOLO-BARRA-E. EXIT.
091600******************************************************************
091700*  280-LIMITES-Y-AGREGADOS - TABLA DE GRUPOS DE ESCALONAMIENTO  *
091800*                          Y ACUMULA VOLUMEN VIVO DE LA CUENTA  *
091900******************************************************************
092000 280-LIMITES-Y-AGREGADOS SECTION.
092100     MOVE ZERO TO WKS-NUM-GRUPOS
092200     MOVE ZERO TO WKS-CTA-VOLUMEN-VIVO
092300     PERFORM 281-PROCESA-POSICION-GRUPO
092400        VARYING IDX-POS FROM 1 BY 1
092500        UNTIL IDX-POS > WKS-NUM-POSICIONES.
092600 280-LIMITES-Y-AGREGADOS-E. EXIT.
092700
092800 281-PROCESA-POSICION-GRUPO SECTION.
092900     ADD WKS-POS-VOLUMEN(IDX-POS) TO WKS-CTA-VOLUMEN-VIVO
093000     PERFORM 282-BUSCA-GRUPO
093100     IF GRUPO-ENCONTRADO
093200        ADD 1 TO WKS-GRP-CONTEO(IDX-GRP)
093300     ELSE
093400        ADD 1 TO WKS-NUM-GRUPOS
093500        SET IDX-GRP TO WKS-NUM-GRUPOS
093600        MOVE WKS-POS-GRUPO  (IDX-POS) TO WKS-GRP-ID     (IDX-GRP)
093700        MOVE WKS-POS-SIMBOLO(IDX-POS) TO WKS-GRP-SIMBOLO(IDX-GRP)
093800        MOVE WKS-POS-TIPO   (IDX-POS) TO WKS-GRP-TIPO   (IDX-GRP)
093900        MOVE 1                        TO WKS-GRP-CONTEO(IDX-GRP)
094000        MOVE WKS-POS-STOP-LOSS(IDX-POS)
094100                                       TO WKS-GRP-SL     (IDX-GRP)
094200        MOVE WKS-POS-TAKE-PROFIT(IDX-POS)
094300                                       TO WKS-GRP-TP     (IDX-GRP)
094400        MOVE ZERO                     TO WKS-GRP-UTILIDAD(IDX-GRP)
094500        MOVE 1                        TO WKS-GRP-VIVO   (IDX-GRP)
094600     END-IF
094700     ADD WKS-POS-UTILIDAD(IDX-POS) TO WKS-GRP-UTILIDAD(IDX-GRP)
094800     IF WKS-GRP-CONTEO(IDX-GRP) < 3
094900        MOVE 0 TO WKS-GRP-NIVEL(IDX-GRP)
095000     ELSE
095100        COMPUTE WKS-GRP-NIVEL(IDX-GRP) =
095200           (WKS-GRP-CONTEO(IDX-GRP) - 3) / 4
095300     END-IF.
095400 281-PROCESA-POSICION-GRUPO-E. EXIT.
095500
095600 282-BUSCA-GRUPO SECTION.
095700     MOVE 0 TO WKS-GRUPO-EXISTE
095800     PERFORM 283-COMPARA-GRUPO
095900        VARYING IDX-GRP FROM 1 BY 1
096000        UNTIL IDX-GRP > WKS-NUM-GRUPOS
096100           OR GRUPO-ENCONTRADO.
096200 282-BUSCA-GRUPO-E. EXIT.
096300
096400 283-COMPARA-GRUPO SECTION.
096500     IF WKS-GRP-ID(IDX-GRP) = WKS-POS-GRUPO(IDX-POS)
096600        MOVE 1 TO WKS-GRUPO-EXISTE
096700     END-IF.
096800 283-COMPARA-GRUPO-E. EXIT.
096900******************************************************************
097000*  300-PROTECCION-MARGEN - CIERRA POSICIONES SI BAJA EL MARGEN   *
097100******************************************************************
097200*--> CUENTA SIN POSICIONES VIVAS Y NIVEL DE MARGEN EN CERO NO
097300*    DISPARA EL SAFE-STATE (CONVENCION DEL ARCHIVO DE CUENTA
097400*    PARA "SIN POSICIONES") -- NO HAY NADA QUE CERRAR Y, SIN
097500*    ESTE RESGUARDO, EL SAFE-STATE SE QUEDABA ENCENDIDO TODO
097600*    EL CICLO VETANDO ENTRADAS EN 605 PARA UNA CUENTA LIBRE.
097700 300-PROTECCION-MARGEN SECTION.
097800     IF (WKS-CTA-MARGEN-LIBRE < 50.00
097900           OR WKS-CTA-NIVEL-MARGEN < 150.00)
098000        AND WKS-NUM-POSICIONES > 0
098100        MOVE 1 TO WKS-SAFE-STATE
098200        PERFORM 311-CUENTA-VIVAS
098300        PERFORM 310-CIERRA-POR-MARGEN
098400           UNTIL WKS-CTA-NIVEL-MARGEN > 200.00
098500              OR WKS-VIVAS-RESTANTES = 0
098600     ELSE
098700        IF SAFE-ON AND WKS-CTA-NIVEL-MARGEN > 200.00
098800           MOVE 0 TO WKS-SAFE-STATE
098900        END-IF
099000     END-IF.
099100 300-PROTECCION-MARGEN-E. EXIT.
099200*    310 - CIERRA LA POSICION VIVA CON MENOR UTILIDAD (PERDEDORA
099300*          MAYOR PRIMERO) Y RECALCULA LA CUENTA.
099400 310-CIERRA-POR-MARGEN SECTION.
099500     PERFORM 311-CUENTA-VIVAS
099600     IF WKS-VIVAS-RESTANTES > 0
099700        PERFORM 312-BUSCA-MENOR-UTILIDAD
099800        PERFORM 320-REDERIVA-CUENTA
099900        SET IDX-POS TO WKS-MENOR-IDX
100000        MOVE WKS-POS-TICKET(IDX-POS)      TO ACT-TICKET
100100        MOVE WKS-POS-SIMBOLO(IDX-POS)     TO ACT-SYMBOL
100200        MOVE WKS-POS-TIPO(IDX-POS)        TO ACT-TYPE
100300        MOVE WKS-POS-VOLUMEN(IDX-POS)     TO ACT-VOLUME
100400        MOVE WKS-POS-STOP-LOSS(IDX-POS)   TO ACT-STOP-LOSS
100500        MOVE WKS-POS-TAKE-PROFIT(IDX-POS) TO ACT-TAKE-PROFIT
100600        MOVE "CLOSE " TO ACT-CODE
100700        MOVE "MARGEN PROTECTOR - CIERRE POR NIVEL DE MARGEN"
100800              TO ACT-REASON
100900        PERFORM 910-EMITE-ACCION
101000        MOVE 0 TO WKS-POS-VIVA(WKS-MENOR-IDX)
101100     END-IF.
101200 310-CIERRA-POR-MARGEN-E. EXIT.
101300
101400 311-CUENTA-VIVAS SECTION.
101500     MOVE 0 TO WKS-VIVAS-RESTANTES
101600     PERFORM 313-SUMA-SI-VIVA
101700        VARYING IDX-POS FROM 1 BY 1
101800        UNTIL IDX-POS > WKS-NUM-POSICIONES.
101900 311-CUENTA-VIVAS-E. EXIT.
102000
102100 313-SUMA-SI-VIVA SECTION.
102200     IF POS-VIVA(IDX-POS)
102300        ADD 1 TO WKS-VIVAS-RESTANTES
102400     END-IF.
102500 313-SUMA-SI-VIVA-E. EXIT.
102600
102700 312-BUSCA-MENOR-UTILIDAD SECTION.
102800     MOVE 0 TO WKS-MENOR-IDX
102900     PERFORM 314-COMPARA-MENOR-UTILIDAD
103000        VARYING IDX-POS FROM 1 BY 1
103100        UNTIL IDX-POS > WKS-NUM-POSICIONES.
103200 312-BUSCA-MENOR-UTILIDAD-E. EXIT.
103300
103400 314-COMPARA-MENOR-UTILIDAD SECTION.
103500     IF POS-VIVA(IDX-POS)
103600        IF WKS-MENOR-IDX = 0
103700           SET WKS-MENOR-IDX TO IDX-POS
103800        ELSE
103900           IF WKS-POS-UTILIDAD(IDX-POS) <
104000              WKS-POS-UTILIDAD(WKS-MENOR-IDX)
104100              SET WKS-MENOR-IDX TO IDX-POS
104200           END-IF
104300        END-IF
104400     END-IF.
104500 314-COMPARA-MENOR-UTILIDAD-E. EXIT.
104600*    320 - REDERIVA SALDO/EQUIDAD/MARGEN/NIVEL TRAS UN CIERRE.
104700 320-REDERIVA-CUENTA SECTION.
104800     SET IDX-POS TO WKS-MENOR-IDX
104900     ADD WKS-POS-UTILIDAD(IDX-POS) TO WKS-CTA-BALANCE
105000     ADD WKS-POS-UTILIDAD(IDX-POS) TO WKS-CTA-EQUIDAD
105100     ADD WKS-POS-UTILIDAD(IDX-POS) TO WKS-CTA-MARGEN-LIBRE
105200     IF WKS-CTA-VOLUMEN-VIVO > 0
105300        COMPUTE WKS-CTA-MARGEN ROUNDED =
105400           WKS-CTA-MARGEN *
105500           (WKS-CTA-VOLUMEN-VIVO - WKS-POS-VOLUMEN(IDX-POS)) /
105600            WKS-CTA-VOLUMEN-VIVO
105700     ELSE
105800        MOVE 0 TO WKS-CTA-MARGEN
105900     END-IF
106000     SUBTRACT WKS-POS-VOLUMEN(IDX-POS) FROM WKS-CTA-VOLUMEN-VIVO
106100     IF WKS-CTA-MARGEN > 0
106200        COMPUTE WKS-CTA-NIVEL-MARGEN ROUNDED =
106300           WKS-CTA-EQUIDAD / WKS-CTA-MARGEN * 100
106400     ELSE
106500        MOVE 0 TO WKS-CTA-NIVEL-MARGEN
106600     END-IF.
106700 320-REDERIVA-CUENTA-E. EXIT.
106800******************************************************************
106900*  400-META-UTILIDAD - CIERRA TODO AL ALCANZAR 2% DE UTILIDAD    *
107000******************************************************************
107100 400-META-UTILIDAD SECTION.
107200     PERFORM 401-SUMA-UTILIDAD-FLOTANTE
107300     IF WKS-UTILIDAD-FLOTANTE >= WKS-META-UTILIDAD
107400           AND WKS-META-UTILIDAD > 0
107500        MOVE 1 TO WKS-VETO-META
107600        PERFORM 311-CUENTA-VIVAS
107700        PERFORM 410-CIERRA-TODO-POR-META
107800           UNTIL WKS-VIVAS-RESTANTES = 0
107900     END-IF.
108000 400-META-UTILIDAD-E. EXIT.
108100
108200 401-SUMA-UTILIDAD-FLOTANTE SECTION.
108300     MOVE 0 TO WKS-UTILIDAD-FLOTANTE
108400     PERFORM 402-ACUMULA-UTILIDAD
108500        VARYING IDX-POS FROM 1 BY 1
108600        UNTIL IDX-POS > WKS-NUM-POSICIONES.
108700 401-SUMA-UTILIDAD-FLOTANTE-E. EXIT.
108800
108900 402-ACUMULA-UTILIDAD SECTION.
109000     IF POS-VIVA(IDX-POS)
109100        ADD WKS-POS-UTILIDAD(IDX-POS) TO WKS-UTILIDAD-FLOTANTE
109200     END-IF.
109300 402-ACUMULA-UTILIDAD-E. EXIT.
109400*    410 - CIERRA LA POSICION VIVA CON MAYOR UTILIDAD (LA MAS
109500*          RENTABLE PRIMERO) Y REPITE HASTA VACIAR LA TABLA.
109600 410-CIERRA-TODO-POR-META SECTION.
109700     PERFORM 411-BUSCA-MAYOR-UTILIDAD
109800     SET IDX-POS TO WKS-MAYOR-IDX
109900     MOVE WKS-POS-TICKET(IDX-POS)      TO ACT-TICKET
110000     MOVE WKS-POS-SIMBOLO(IDX-POS)     TO ACT-SYMBOL
110100     MOVE WKS-POS-TIPO(IDX-POS)        TO ACT-TYPE
110200     MOVE WKS-POS-VOLUMEN(IDX-POS)     TO ACT-VOLUME
110300     MOVE WKS-POS-STOP-LOSS(IDX-POS)   TO ACT-STOP-LOSS
110400     MOVE WKS-POS-TAKE-PROFIT(IDX-POS) TO ACT-TAKE-PROFIT
110500     MOVE "CLOSE " TO ACT-CODE
110600     MOVE "META DE UTILIDAD DEL CICLO ALCANZADA"
110700           TO ACT-REASON
110800     PERFORM 910-EMITE-ACCION
110900     MOVE 0 TO WKS-POS-VIVA(IDX-POS)
111000     PERFORM 311-CUENTA-VIVAS.
111100 410-CIERRA-TODO-POR-META-E. EXIT.
111200
111300 411-BUSCA-MAYOR-UTILIDAD SECTION.
111400     MOVE 0 TO WKS-MAYOR-IDX
111500     PERFORM 412-COMPARA-MAYOR-UTILIDAD
111600        VARYING IDX-POS FROM 1 BY 1
111700        UNTIL IDX-POS > WKS-NUM-POSICIONES.
111800 411-BUSCA-MAYOR-UTILIDAD-E. EXIT.
111900
112000 412-COMPARA-MAYOR-UTILIDAD SECTION.
112100     IF POS-VIVA(IDX-POS)
112200        IF WKS-MAYOR-IDX = 0
112300           SET WKS-MAYOR-IDX TO IDX-POS
112400        ELSE
112500           IF WKS-POS-UTILIDAD(IDX-POS) >
112600              WKS-POS-UTILIDAD(WKS-MAYOR-IDX)
112700              SET WKS-MAYOR-IDX TO IDX-POS
112800           END-IF
112900        END-IF
113000     END-IF.
113100 412-COMPARA-MAYOR-UTILIDAD-E. EXIT.
113200******************************************************************
113300*  450-LIMPIEZA-ESTANCADAS - CIERRA POSICIONES VIEJAS SIN AVANCE *
113400******************************************************************
113500 450-LIMPIEZA-ESTANCADAS SECTION.
113600     PERFORM 451-REVISA-ESTANCADA
113700        VARYING IDX-POS FROM 1 BY 1
113800        UNTIL IDX-POS > WKS-NUM-POSICIONES.
113900 450-LIMPIEZA-ESTANCADAS-E. EXIT.
114000
114100 451-REVISA-ESTANCADA SECTION.
114200     IF POS-VIVA(IDX-POS)
114300           AND WKS-POS-EDAD-MIN(IDX-POS) >= 50
114400           AND WKS-POS-PIPS(IDX-POS) < 5.0
114500        MOVE WKS-POS-TICKET(IDX-POS)      TO ACT-TICKET
114600        MOVE WKS-POS-SIMBOLO(IDX-POS)     TO ACT-SYMBOL
114700        MOVE WKS-POS-TIPO(IDX-POS)        TO ACT-TYPE
114800        MOVE WKS-POS-VOLUMEN(IDX-POS)     TO ACT-VOLUME
114900        MOVE WKS-POS-STOP-LOSS(IDX-POS)   TO ACT-STOP-LOSS
115000        MOVE WKS-POS-TAKE-PROFIT(IDX-POS) TO ACT-TAKE-PROFIT
115100        MOVE "CLOSE " TO ACT-CODE
115200        MOVE "POSICION ESTANCADA - SIN AVANCE EN 50 MINUTOS"
115300              TO ACT-REASON
115400        PERFORM 910-EMITE-ACCION
115500        MOVE 0 TO WKS-POS-VIVA(IDX-POS)
115600     END-IF.
115700 451-REVISA-ESTANCADA-E. EXIT.
115800******************************************************************
115900*  500-TRAILING-STOP - ADELANTA EL STOP 30 PIPS DETRAS DEL PRECIO*
116000******************************************************************
116100 500-TRAILING-STOP SECTION.
116200     PERFORM 510-CALCULA-TRAILING
116300        VARYING IDX-POS FROM 1 BY 1
116400        UNTIL IDX-POS > WKS-NUM-POSICIONES.
116500 500-TRAILING-STOP-E. EXIT.
116600
116700 510-CALCULA-TRAILING SECTION.
116800     IF POS-VIVA(IDX-POS) AND WKS-POS-PIPS(IDX-POS) >= 15.0
116900        IF WKS-POS-TIPO(IDX-POS) = "B"
117000           COMPUTE WKS-SL-NUEVO =
117100              WKS-POS-PRECIO-ACTUAL(IDX-POS) - 0.0030
117200           IF WKS-SL-NUEVO > WKS-POS-STOP-LOSS(IDX-POS)
117300              PERFORM 511-DIFERENCIA-ABSOLUTA
117400              IF WKS-DIFERENCIA-SL >= 0.0001
117500                 MOVE WKS-SL-NUEVO TO WKS-POS-STOP-LOSS(IDX-POS)
117600                 MOVE "MODIFY" TO ACT-CODE
117700                 MOVE "TRAILING STOP - AJUSTE DE 30 PIPS"
117800                       TO ACT-REASON
117900                 PERFORM 910-EMITE-ACCION
118000              END-IF
118100           END-IF
118200        ELSE
118300           COMPUTE WKS-SL-NUEVO =
118400              WKS-POS-PRECIO-ACTUAL(IDX-POS) + 0.0030
118500           IF WKS-SL-NUEVO < WKS-POS-STOP-LOSS(IDX-POS)
118600                 OR WKS-POS-STOP-LOSS(IDX-POS) = 0
118700              PERFORM 511-DIFERENCIA-ABSOLUTA
118800              IF WKS-DIFERENCIA-SL >= 0.0001
118900                 MOVE WKS-SL-NUEVO TO WKS-POS-STOP-LOSS(IDX-POS)
119000                 MOVE "MODIFY" TO ACT-CODE
119100                 MOVE "TRAILING STOP - AJUSTE DE 30 PIPS"
119200                       TO ACT-REASON
119300                 PERFORM 910-EMITE-ACCION
119400              END-IF
119500           END-IF
119600        END-IF
119700     END-IF.
119800 510-CALCULA-TRAILING-E. EXIT.
119900*    511 - DIFERENCIA ABSOLUTA ENTRE EL STOP PROPUESTO Y EL
120000*          VIGENTE (SIN USAR FUNCIONES INTRINSECAS).
120100 511-DIFERENCIA-ABSOLUTA SECTION.
120200     IF WKS-SL-NUEVO >= WKS-POS-STOP-LOSS(IDX-POS)
120300        COMPUTE WKS-DIFERENCIA-SL =
120400           WKS-SL-NUEVO - WKS-POS-STOP-LOSS(IDX-POS)
120500     ELSE
120600        COMPUTE WKS-DIFERENCIA-SL =
120700           WKS-POS-STOP-LOSS(IDX-POS) - WKS-SL-NUEVO
120800     END-IF.
120900 511-DIFERENCIA-ABSOLUTA-E. EXIT.
121000******************************************************************
121100*  600-SENALES-Y-ENTRADAS - INDICADORES, SENAL Y LADDER INICIAL  *
121200******************************************************************
121300 600-SENALES-Y-ENTRADAS SECTION.
121400     PERFORM 605-PROCESA-SIMBOLO
121500        VARYING IDX-SIM FROM 1 BY 1
121600        UNTIL IDX-SIM > WKS-NUM-SIMBOLOS.
121700 600-SENALES-Y-ENTRADAS-E. EXIT.
121800*    605 - ARMA EL AREA DE ENLACE Y LLAMA AL MOTOR DE INDICADORES.
121900 605-PROCESA-SIMBOLO SECTION.
122000     MOVE WKS-SIM-NUM-BARRAS(IDX-SIM) TO WKS-LK-NUM-BARRAS
122100     PERFORM 606-COPIA-BARRA
122200        VARYING IDX-BAR FROM 1 BY 1
122300        UNTIL IDX-BAR > WKS-SIM-NUM-BARRAS(IDX-SIM)
122400     CALL "DVIND1S0" USING WKS-LK-PARAMETROS, WKS-LK-RESULTADOS
122500     MOVE WKS-LK-RSI     TO WKS-SIM-RSI     (IDX-SIM)
122600     MOVE WKS-LK-MACD    TO WKS-SIM-MACD    (IDX-SIM)
122700     MOVE WKS-LK-SENAL   TO WKS-SIM-SENAL   (IDX-SIM)
122800     MOVE WKS-LK-ADX     TO WKS-SIM-ADX     (IDX-SIM)
122900     MOVE WKS-LK-PCT-K   TO WKS-SIM-PCT-K   (IDX-SIM)
123000     MOVE WKS-LK-PCT-D   TO WKS-SIM-PCT-D   (IDX-SIM)
123100     MOVE WKS-LK-BOL-SUP TO WKS-SIM-BANDA-SUP(IDX-SIM)
123200     MOVE WKS-LK-BOL-MED TO WKS-SIM-BANDA-MED(IDX-SIM)
123300     MOVE WKS-LK-BOL-INF TO WKS-SIM-BANDA-INF(IDX-SIM)
123400     PERFORM 610-EVALUA-SENAL
123500     PERFORM 640-VOLATILIDAD-SL-TP
123600     IF WKS-SIM-DECISION(IDX-SIM) = "EXIT "
123700        PERFORM 615-CIERRA-POR-SALIDA
123800     ELSE
123900        IF WKS-SIM-DECISION(IDX-SIM) = "ENTRY"
124000              AND NOT VETO-POR-META AND NOT SAFE-ON
124100           PERFORM 620-VALIDACION-PREAPERTURA
124200           IF PREAPERTURA-VALIDA
124300              PERFORM 630-ABRIR-LADDER-INICIAL
124400           END-IF
124500        END-IF
124600     END-IF.
124700 605-PROCESA-SIMBOLO-E. EXIT.
124800
124900 606-COPIA-BARRA SECTION.
125000     MOVE WKS-BAR-CLOSE(IDX-SIM,IDX-BAR) TO WKS-LK-CLOSE(IDX-BAR)
125100     MOVE WKS-BAR-HIGH (IDX-SIM,IDX-BAR) TO WKS-LK-HIGH (IDX-BAR)
125200     MOVE WKS-BAR-LOW  (IDX-SIM,IDX-BAR) TO WKS-LK-LOW  (IDX-BAR).
125300 606-COPIA-BARRA-E. EXIT.
125400*    610 - LA SALIDA SE EVALUA Y ATIENDE ANTES QUE LA ENTRADA; SI
125500*          AMBAS SE CUMPLEN EN EL MISMO CICLO GANA LA SALIDA Y NO
125600*          SE ABRE NADA NUEVO SOBRE EL SIMBOLO ESE CICLO.
125700 610-EVALUA-SENAL SECTION.
125800     MOVE "NONE " TO WKS-SIM-DECISION(IDX-SIM)
125900     SET IDX-BAR TO WKS-SIM-NUM-BARRAS(IDX-SIM)
126000     MOVE WKS-BAR-CLOSE(IDX-SIM,IDX-BAR) TO WKS-PRECIO-ACTUAL-SIM
126100     PERFORM 611-EVALUA-SALIDA
126200     IF SALIDA-DETECTADA
126300        MOVE "EXIT " TO WKS-SIM-DECISION(IDX-SIM)
126400     ELSE
126500        PERFORM 612-EVALUA-ENTRADA
126600        IF ENTRADA-DETECTADA
126700           MOVE "ENTRY" TO WKS-SIM-DECISION(IDX-SIM)
126800           IF WKS-SIM-MACD(IDX-SIM) > WKS-SIM-SENAL(IDX-SIM)
126900              MOVE "B" TO WKS-SIM-DIRECCION(IDX-SIM)
127000           ELSE
127100              MOVE "S" TO WKS-SIM-DIRECCION(IDX-SIM)
127200           END-IF
127300        END-IF
127400     END-IF.
127500 610-EVALUA-SENAL-E. EXIT.
127600*    611 - RSI EN ZONA NEUTRA, MACD A LA BAJA, PRECIO CERCA DE LA
127700*          BANDA MEDIA, ADX DEBIL O %K POR DEBAJO DE %D.
127800 611-EVALUA-SALIDA SECTION.
127900     MOVE 0 TO WKS-SALIDA-EXISTE
128000     IF (WKS-SIM-RSI(IDX-SIM) > 45 AND WKS-SIM-RSI(IDX-SIM) < 55)
128100           OR WKS-SIM-MACD(IDX-SIM) < WKS-SIM-SENAL(IDX-SIM)
128200           OR WKS-SIM-ADX(IDX-SIM) < 15
128300           OR WKS-SIM-PCT-K(IDX-SIM) < WKS-SIM-PCT-D(IDX-SIM)
128400        MOVE 1 TO WKS-SALIDA-EXISTE
128500     END-IF
128600     COMPUTE WKS-DIST-BANDA =
128700        WKS-PRECIO-ACTUAL-SIM - WKS-SIM-BANDA-MED(IDX-SIM)
128800     IF WKS-DIST-BANDA < 0
128900        COMPUTE WKS-DIST-BANDA = 0 - WKS-DIST-BANDA
129000     END-IF
129100     IF WKS-DIST-BANDA < 0.0010
129200        MOVE 1 TO WKS-SALIDA-EXISTE
129300     END-IF.
129400 611-EVALUA-SALIDA-E. EXIT.
129500*    612 - RSI EXTREMO, MACD AL ALZA, PRECIO FUERA DE LAS BANDAS,
129600*          ADX FUERTE O %K POR ENCIMA DE %D.
129700 612-EVALUA-ENTRADA SECTION.
129800     MOVE 0 TO WKS-ENTRADA-EXISTE
129900     IF (WKS-SIM-RSI(IDX-SIM) < 15 OR WKS-SIM-RSI(IDX-SIM) > 85)
130000           OR WKS-SIM-MACD(IDX-SIM) > WKS-SIM-SENAL(IDX-SIM)
130100           OR WKS-PRECIO-ACTUAL-SIM > WKS-SIM-BANDA-SUP(IDX-SIM)
130200           OR WKS-PRECIO-ACTUAL-SIM < WKS-SIM-BANDA-INF(IDX-SIM)
130300           OR WKS-SIM-ADX(IDX-SIM) > 20
130400           OR WKS-SIM-PCT-K(IDX-SIM) > WKS-SIM-PCT-D(IDX-SIM)
130500        MOVE 1 TO WKS-ENTRADA-EXISTE
130600     END-IF.
130700 612-EVALUA-ENTRADA-E. EXIT.
130800*    615 - LA SALIDA CIERRA TODAS LAS POSICIONES VIVAS DEL SIMBOLO,
130900*          LA MAS ANTIGUA DE LA TABLA PRIMERO.
131000 615-CIERRA-POR-SALIDA SECTION.
131100     PERFORM 616-BUSCA-VIVA-SIMBOLO
131200     PERFORM 618-CIERRA-UNA-POR-SALIDA
131300        UNTIL WKS-POS-SAL-IDX = 0.
131400 615-CIERRA-POR-SALIDA-E. EXIT.
131500
131600 616-BUSCA-VIVA-SIMBOLO SECTION.
131700     MOVE 0 TO WKS-POS-SAL-IDX
131800     PERFORM 617-COMPARA-VIVA-SIMBOLO
131900        VARYING IDX-POS FROM 1 BY 1
132000        UNTIL IDX-POS > WKS-NUM-POSICIONES
132100           OR WKS-POS-SAL-IDX NOT = 0.
132200 616-BUSCA-VIVA-SIMBOLO-E. EXIT.
132300
132400 617-COMPARA-VIVA-SIMBOLO SECTION.
132500     IF POS-VIVA(IDX-POS)
132600           AND WKS-POS-SIMBOLO(IDX-POS) = WKS-SIM-CODIGO(IDX-SIM)
132700        SET WKS-POS-SAL-IDX TO IDX-POS
132800     END-IF.
132900 617-COMPARA-VIVA-SIMBOLO-E. EXIT.
133000
133100 618-CIERRA-UNA-POR-SALIDA SECTION.
133200     SET IDX-POS TO WKS-POS-SAL-IDX
133300     MOVE WKS-POS-TICKET(IDX-POS)      TO ACT-TICKET
133400     MOVE WKS-POS-SIMBOLO(IDX-POS)     TO ACT-SYMBOL
133500     MOVE WKS-POS-TIPO(IDX-POS)        TO ACT-TYPE
133600     MOVE WKS-POS-VOLUMEN(IDX-POS)     TO ACT-VOLUME
133700     MOVE WKS-POS-STOP-LOSS(IDX-POS)   TO ACT-STOP-LOSS
133800     MOVE WKS-POS-TAKE-PROFIT(IDX-POS) TO ACT-TAKE-PROFIT
133900     MOVE "CLOSE " TO ACT-CODE
134000     MOVE "SENAL DE SALIDA POR INDICADORES" TO ACT-REASON
134100     PERFORM 910-EMITE-ACCION
134200     MOVE 0 TO WKS-POS-VIVA(IDX-POS)
134300     PERFORM 616-BUSCA-VIVA-SIMBOLO.
134400 618-CIERRA-UNA-POR-SALIDA-E. EXIT.
134500*    620 - CONDICIONES MINIMAS PARA ACEPTAR UNA NUEVA APERTURA.
134600 620-VALIDACION-PREAPERTURA SECTION.
134700     MOVE 1 TO WKS-PREAPERTURA-OK
134800     IF WKS-SIM-SPREAD(IDX-SIM) > 20
134900        MOVE 0 TO WKS-PREAPERTURA-OK
135000     END-IF
135100     IF WKS-CTA-MARGEN-LIBRE < 50.00
135200        MOVE 0 TO WKS-PREAPERTURA-OK
135300     END-IF
135400     IF WKS-CTA-NIVEL-MARGEN < 200.00 AND WKS-CTA-MARGEN > 0
135500        MOVE 0 TO WKS-PREAPERTURA-OK
135600     END-IF
135700*--> EL LIMITE DE 20 CUENTA LO QUE YA ESTABA VIVO AL INICIO DEL
135800*    CICLO MAS LO QUE EL PROPIO CICLO YA HA ABIERTO (WKS-CTR-OPEN)
135900     IF (WKS-NUM-POSICIONES + WKS-CTR-OPEN) >= 20
136000        MOVE 0 TO WKS-PREAPERTURA-OK
136100     END-IF
136200     PERFORM 655-VALIDA-LIMITES.
136300 620-VALIDACION-PREAPERTURA-E. EXIT.
136400*    655 - LIMITES DE 10 POR SIMBOLO Y 20 POR GRUPO DE ESCALON.
136500*    SUMA LAS VIVAS DEL SIMBOLO MAS LAS QUE ESTE CICLO YA LE
136600*    ABRIO (WKS-SIM-APERTURAS) ANTES DE COMPARAR CONTRA 10.
136700 655-VALIDA-LIMITES SECTION.
136800     MOVE 0 TO WKS-I
136900     MOVE 0 TO WKS-J
137000     PERFORM 656-CUENTA-LIMITES
137100        VARYING IDX-POS FROM 1 BY 1
137200        UNTIL IDX-POS > WKS-NUM-POSICIONES
137300     ADD WKS-SIM-APERTURAS(IDX-SIM) TO WKS-I
137400     IF WKS-I >= 10
137500        MOVE 0 TO WKS-PREAPERTURA-OK
137600     END-IF.
137700 655-VALIDA-LIMITES-E. EXIT.
137800
137900 656-CUENTA-LIMITES SECTION.
138000     IF POS-VIVA(IDX-POS)
138100           AND WKS-POS-SIMBOLO(IDX-POS) = WKS-SIM-CODIGO(IDX-SIM)
138200        ADD 1 TO WKS-I
138300     END-IF.
138400 656-CUENTA-LIMITES-E. EXIT.
138500******************************************************************
138600*  630-ABRIR-LADDER-INICIAL - ABRE LAS 3 PRIMERAS POSICIONES     *
138700*                             DEL GRUPO DE ESCALONAMIENTO        *
138800******************************************************************
138900*--> AL IGUAL QUE 660/661/662 PARA LOS RUNGS DE ESCALONAMIENTO,
139000*    CADA UNA DE LAS 3 DEL LADDER INICIAL REVALIDA EL TOPE DE
139100*    20 Y DE 10 POR SIMBOLO ANTES DE ABRIRSE, PUES LA PRIMERA
139200*    YA PUDO HABER DEJADO A LA CUENTA O AL SIMBOLO EN EL LIMITE.
139300 630-ABRIR-LADDER-INICIAL SECTION.
139400     MOVE 1 TO WKS-INTENTOS-LADDER
139500     PERFORM 631-ABRE-UNA-DEL-LADDER
139600        VARYING WKS-INTENTOS-LADDER FROM 1 BY 1
139700        UNTIL WKS-INTENTOS-LADDER > 3
139800           OR NOT PREAPERTURA-VALIDA.
139900 630-ABRIR-LADDER-INICIAL-E. EXIT.
140000
140100 631-ABRE-UNA-DEL-LADDER SECTION.
140200     IF WKS-SIM-DIRECCION(IDX-SIM) = "B"
140300        MOVE WKS-SIM-ASK(IDX-SIM) TO WKS-PRECIO-ENTRADA
140400        MOVE "B" TO WKS-TIPO-NUEVO
140500        COMPUTE WKS-SL-NUEVO =
140600           WKS-PRECIO-ENTRADA - (WKS-SL-PIPS / 10000)
140700        COMPUTE WKS-TP-NUEVO =
140800           WKS-PRECIO-ENTRADA + (WKS-TP-PIPS / 10000)
140900     ELSE
141000        MOVE WKS-SIM-BID(IDX-SIM) TO WKS-PRECIO-ENTRADA
141100        MOVE "S" TO WKS-TIPO-NUEVO
141200        COMPUTE WKS-SL-NUEVO =
141300           WKS-PRECIO-ENTRADA + (WKS-SL-PIPS / 10000)
141400        COMPUTE WKS-TP-NUEVO =
141500           WKS-PRECIO-ENTRADA - (WKS-TP-PIPS / 10000)
141600     END-IF
141700     MOVE "OPEN  "          TO ACT-CODE
141800     MOVE ZERO              TO ACT-TICKET
141900     MOVE WKS-SIM-CODIGO(IDX-SIM) TO ACT-SYMBOL
142000     MOVE WKS-TIPO-NUEVO    TO ACT-TYPE
142100     MOVE 0.01              TO ACT-VOLUME
142200     MOVE WKS-SL-NUEVO      TO ACT-STOP-LOSS
142300     MOVE WKS-TP-NUEVO      TO ACT-TAKE-PROFIT
142400     MOVE "APERTURA INICIAL DE ESCALONAMIENTO (RUNG 1-3)"
142500           TO ACT-REASON
142600     PERFORM 910-EMITE-ACCION
142700     ADD 1 TO WKS-SIM-APERTURAS(IDX-SIM)
142800     PERFORM 620-VALIDACION-PREAPERTURA.
142900 631-ABRE-UNA-DEL-LADDER-E. EXIT.
143000******************************************************************
143100*  640-VOLATILIDAD-SL-TP - CATEGORIZA EL ATR EN PIPS Y ESCALA EL  *
143200*                          SL/TP SOBRE ESA MEDIDA (1.5 Y 2.0 X)   *
143300******************************************************************
143400 640-VOLATILIDAD-SL-TP SECTION.
143500     COMPUTE WKS-ATR-PIPS ROUNDED = WKS-SIM-ATR(IDX-SIM) * 10000
143600     IF WKS-ATR-PIPS < 30.0
143700        MOVE "LOW   " TO WKS-CATEGORIA-VOL
143800     ELSE
143900        IF WKS-ATR-PIPS < 60.0
144000           MOVE "MEDIUM" TO WKS-CATEGORIA-VOL
144100        ELSE
144200           MOVE "HIGH  " TO WKS-CATEGORIA-VOL
144300        END-IF
144400     END-IF
144500     IF WKS-ATR-PIPS > 0
144600        COMPUTE WKS-SL-PIPS ROUNDED = WKS-ATR-PIPS * 1.5
144700        COMPUTE WKS-TP-PIPS ROUNDED = WKS-ATR-PIPS * 2.0
144800     ELSE
144900        IF WKS-CATEGORIA-VOL = "LOW   "
145000           MOVE 30.0 TO WKS-SL-PIPS
145100           MOVE 40.0 TO WKS-TP-PIPS
145200        ELSE
145300           IF WKS-CATEGORIA-VOL = "MEDIUM"
145400              MOVE 45.0 TO WKS-SL-PIPS
145500              MOVE 60.0 TO WKS-TP-PIPS
145600           ELSE
145700              MOVE 75.0 TO WKS-SL-PIPS
145800              MOVE 100.0 TO WKS-TP-PIPS
145900           END-IF
146000        END-IF
146100     END-IF.
146200 640-VOLATILIDAD-SL-TP-E. EXIT.
146300******************************************************************
146400*  650-ESCALONAMIENTO - AGREGA RUNGS AL GRUPO CUANDO ALGUN MIEMBRO*
146500*                       ALCANZA 15*(NIVEL+1) PIPS DE UTILIDAD,    *
146600*                       HASTA NIVEL 5 O 20 POSICIONES POR GRUPO   *
146700******************************************************************
146800 650-ESCALONAMIENTO SECTION.
146900     PERFORM 651-REVISA-GRUPO
147000        VARYING IDX-GRP FROM 1 BY 1
147100        UNTIL IDX-GRP > WKS-NUM-GRUPOS.
147200 650-ESCALONAMIENTO-E. EXIT.
147300
147400 651-REVISA-GRUPO SECTION.
147500     IF GRP-VIVO(IDX-GRP)
147600           AND WKS-GRP-NIVEL(IDX-GRP) < 5
147700           AND WKS-GRP-CONTEO(IDX-GRP) < 20
147800        COMPUTE WKS-PIPS-GATILLO =
147900           15 * (WKS-GRP-NIVEL(IDX-GRP) + 1)
148000        PERFORM 657-BUSCA-GATILLO-GRUPO
148100        IF GATILLO-ENCONTRADO
148200           PERFORM 652-BUSCA-SIMBOLO-GRUPO
148300           IF SIMBOLO-ENCONTRADO
148400              PERFORM 660-ABRIR-ESCALON
148500           END-IF
148600        END-IF
148700     END-IF.
148800 651-REVISA-GRUPO-E. EXIT.
148900
149000 652-BUSCA-SIMBOLO-GRUPO SECTION.
149100     MOVE 0 TO WKS-SIMBOLO-EXISTE
149200     PERFORM 653-COMPARA-SIMBOLO-GRUPO
149300        VARYING IDX-SIM FROM 1 BY 1
149400        UNTIL IDX-SIM > WKS-NUM-SIMBOLOS
149500           OR SIMBOLO-ENCONTRADO.
149600 652-BUSCA-SIMBOLO-GRUPO-E. EXIT.
149700
149800 653-COMPARA-SIMBOLO-GRUPO SECTION.
149900     IF WKS-SIM-CODIGO(IDX-SIM) = WKS-GRP-SIMBOLO(IDX-GRP)
150000        MOVE 1 TO WKS-SIMBOLO-EXISTE
150100     END-IF.
150200 653-COMPARA-SIMBOLO-GRUPO-E. EXIT.
150300*    657 - CUALQUIER MIEMBRO VIVO DEL GRUPO QUE YA TRAIGA EL
150400*          NUMERO DE PIPS DEL GATILLO DISPARA EL ESCALON.
150500 657-BUSCA-GATILLO-GRUPO SECTION.
150600     MOVE 0 TO WKS-GATILLO-EXISTE
150700     PERFORM 658-COMPARA-GATILLO-GRUPO
150800        VARYING IDX-POS FROM 1 BY 1
150900        UNTIL IDX-POS > WKS-NUM-POSICIONES
151000           OR GATILLO-ENCONTRADO.
151100 657-BUSCA-GATILLO-GRUPO-E. EXIT.
151200
151300 658-COMPARA-GATILLO-GRUPO SECTION.
151400     IF POS-VIVA(IDX-POS)
151500           AND WKS-POS-GRUPO(IDX-POS) = WKS-GRP-ID(IDX-GRP)
151600           AND WKS-POS-PIPS(IDX-POS) >= WKS-PIPS-GATILLO
151700        MOVE 1 TO WKS-GATILLO-EXISTE
151800     END-IF.
151900 658-COMPARA-GATILLO-GRUPO-E. EXIT.
152000*    660 - EL NUEVO NIVEL FIJA EL LOTE; SE ABREN HASTA 4 RUNGS CON
152100*          EL SL/TP DEL PRIMER MIEMBRO DEL GRUPO, DETENIENDOSE SI
152200*          ALGUN LIMITE DE POSICIONES LO IMPIDE.
152300 660-ABRIR-ESCALON SECTION.
152400     COMPUTE WKS-NIVEL-CALCULADO = WKS-GRP-NIVEL(IDX-GRP) + 1
152500     COMPUTE WKS-LOTE-NUEVO =
152600        0.01 + (0.01 * (WKS-NIVEL-CALCULADO / 4))
152700     MOVE 1 TO WKS-RUNGS-ABIERTOS
152800     PERFORM 661-LIMITE-ESCALON-OK
152900     PERFORM 662-ABRE-UN-ESCALON
153000        UNTIL WKS-RUNGS-ABIERTOS > 4
153100           OR NOT LIMITE-ESCALON-OK
153200     MOVE WKS-NIVEL-CALCULADO TO WKS-GRP-NIVEL(IDX-GRP).
153300 660-ABRIR-ESCALON-E. EXIT.
153400
153500 661-LIMITE-ESCALON-OK SECTION.
153600     MOVE 1 TO WKS-LIMITE-ESCALON
153700*--> IGUAL QUE EN 620, EL TOPE DE 20 CUENTA LAS VIVAS DE ENTRADA
153800*    MAS LAS ABIERTAS EN ESTE MISMO CICLO (WKS-CTR-OPEN).
153900     IF (WKS-NUM-POSICIONES + WKS-CTR-OPEN) >= 20
154000        MOVE 0 TO WKS-LIMITE-ESCALON
154100     END-IF
154200     IF WKS-GRP-CONTEO(IDX-GRP) >= 20
154300        MOVE 0 TO WKS-LIMITE-ESCALON
154400     END-IF
154500     MOVE 0 TO WKS-I
154600     PERFORM 656-CUENTA-LIMITES
154700        VARYING IDX-POS FROM 1 BY 1
154800        UNTIL IDX-POS > WKS-NUM-POSICIONES
154900     ADD WKS-SIM-APERTURAS(IDX-SIM) TO WKS-I
155000     IF WKS-I >= 10
155100        MOVE 0 TO WKS-LIMITE-ESCALON
155200     END-IF.
155300 661-LIMITE-ESCALON-OK-E. EXIT.
155400
155500 662-ABRE-UN-ESCALON SECTION.
155600     IF WKS-GRP-TIPO(IDX-GRP) = "B"
155700        MOVE WKS-SIM-ASK(IDX-SIM) TO WKS-PRECIO-ENTRADA
155800     ELSE
155900        MOVE WKS-SIM-BID(IDX-SIM) TO WKS-PRECIO-ENTRADA
156000     END-IF
156100     MOVE "OPEN  "                 TO ACT-CODE
156200     MOVE ZERO                     TO ACT-TICKET
156300     MOVE WKS-GRP-SIMBOLO(IDX-GRP)  TO ACT-SYMBOL
156400     MOVE WKS-GRP-TIPO(IDX-GRP)     TO ACT-TYPE
156500     MOVE WKS-LOTE-NUEVO            TO ACT-VOLUME
156600     MOVE WKS-GRP-SL(IDX-GRP)       TO ACT-STOP-LOSS
156700     MOVE WKS-GRP-TP(IDX-GRP)       TO ACT-TAKE-PROFIT
156800     MOVE "ESCALONAMIENTO - NUEVO RUNG POR GATILLO DE NIVEL"
156900           TO ACT-REASON
157000     PERFORM 910-EMITE-ACCION
157100     ADD 1 TO WKS-SIM-APERTURAS(IDX-SIM)
157200     ADD 1 TO WKS-GRP-CONTEO(IDX-GRP)
157300     ADD 1 TO WKS-RUNGS-ABIERTOS
157400     PERFORM 661-LIMITE-ESCALON-OK.
157500 662-ABRE-UN-ESCALON-E. EXIT.
157600******************************************************************
157700*  800-REPORTE-Y-TOTALES - EMITE LAS CUATRO SECCIONES DEL        *
157800*                          REPORTE DE CONTROL DEL CICLO          *
157900******************************************************************
158000 800-REPORTE-Y-TOTALES SECTION.
158100     PERFORM 805-INICIA-REPORTES
158200     PERFORM 810-REPORTE-POSICIONES
158300     PERFORM 820-REPORTE-INDICADORES
158400     PERFORM 830-REPORTE-ACCIONES
158500     PERFORM 840-TERMINA-REPORTES.
158600 800-REPORTE-Y-TOTALES-E. EXIT.
158700
158800 805-INICIA-REPORTES SECTION.
158900     INITIATE DVRP-POSICIONES
159000     INITIATE DVRP-INDICADORES
159100     INITIATE DVRP-ACCIONES.
159200 805-INICIA-REPORTES-E. EXIT.
159300*    810 - ORDENA POSICIONES POR SIMBOLO Y GENERA SECCION 2.
159400 810-REPORTE-POSICIONES SECTION.
159500     SORT WORKFILE
159600          ON ASCENDING KEY WREG-SIMBOLO
159700          INPUT PROCEDURE IS 811-CARGA-WORKFILE
159800          OUTPUT PROCEDURE IS 812-GENERA-DETALLE.
159900 810-REPORTE-POSICIONES-E. EXIT.
160000
160100 811-CARGA-WORKFILE SECTION.
160200     PERFORM 813-RELEASE-POSICION
160300        VARYING IDX-POS FROM 1 BY 1
160400        UNTIL IDX-POS > WKS-NUM-POSICIONES.
160500 811-CARGA-WORKFILE-E. EXIT.
160600
160700 813-RELEASE-POSICION SECTION.
160800     IF POS-VIVA(IDX-POS)
160900        MOVE WKS-POS-SIMBOLO     (IDX-POS) TO WREG-SIMBOLO
161000        MOVE WKS-POS-TICKET      (IDX-POS) TO WREG-TICKET
161100        MOVE WKS-POS-TIPO        (IDX-POS) TO WREG-TIPO
161200        MOVE WKS-POS-VOLUMEN     (IDX-POS) TO WREG-VOLUMEN
161300        MOVE WKS-POS-PRECIO-APER (IDX-POS) TO WREG-PRECIO-APER
161400        MOVE WKS-POS-PRECIO-ACTUAL(IDX-POS) TO WREG-PRECIO-ACTUAL
161500        MOVE WKS-POS-PIPS        (IDX-POS) TO WREG-PIPS
161600        MOVE WKS-POS-UTILIDAD    (IDX-POS) TO WREG-UTILIDAD
161700        RELEASE WREG-POSICION-ORD
161800     END-IF.
161900 813-RELEASE-POSICION-E. EXIT.
162000
162100 812-GENERA-DETALLE SECTION.
162200     MOVE 0 TO WKS-FIN-WORKFILE
162300     PERFORM 814-RETORNA-Y-GENERA UNTIL FIN-WORKFILE.
162400 812-GENERA-DETALLE-E. EXIT.
162500
162600 814-RETORNA-Y-GENERA SECTION.
162700     RETURN WORKFILE
162800            AT END
162900               MOVE 1 TO WKS-FIN-WORKFILE
163000     END-RETURN
163100     IF NOT FIN-WORKFILE
163200        GENERATE DETALLE-POSICION
163300     END-IF.
163400 814-RETORNA-Y-GENERA-E. EXIT.
163500*    820 - UNA LINEA POR SIMBOLO CON SUS INDICADORES Y DECISION.
163600 820-REPORTE-INDICADORES SECTION.
163700     PERFORM 821-GENERA-INDICADOR
163800        VARYING IDX-SIM FROM 1 BY 1
163900        UNTIL IDX-SIM > WKS-NUM-SIMBOLOS.
164000 820-REPORTE-INDICADORES-E. EXIT.
164100
164200 821-GENERA-INDICADOR SECTION.
164300     GENERATE DETALLE-INDICADOR.
164400 821-GENERA-INDICADOR-E. EXIT.
164500*    830 - RESUMEN DE ACCIONES EMITIDAS Y CONTROL DE LECTURA.
164600 830-REPORTE-ACCIONES SECTION.
164700     GENERATE DETALLE-ACCIONES.
164800 830-REPORTE-ACCIONES-E. EXIT.
164900
165000 840-TERMINA-REPORTES SECTION.
165100     TERMINATE DVRP-POSICIONES
165200     TERMINATE DVRP-INDICADORES
165300     TERMINATE DVRP-ACCIONES.
165400 840-TERMINA-REPORTES-E. EXIT.
165500******************************************************************
165600*  910-EMITE-ACCION - ESCRIBE UNA LINEA DEL ARCHIVO ACTIONS Y    *
165700*                     ACTUALIZA LOS CONTADORES DE CONTROL        *
165800******************************************************************
165900 910-EMITE-ACCION SECTION.
166000     WRITE REG-ACCION
166100     IF FS-ACTIONS NOT = "00"
166200        DISPLAY "ERROR AL ESCRIBIR ACTIONS FS=" FS-ACTIONS
166300     END-IF
166400     EVALUATE ACT-CODE
166500        WHEN "OPEN  " ADD 1 TO WKS-CTR-OPEN
166600        WHEN "CLOSE " ADD 1 TO WKS-CTR-CLOSE
166700        WHEN "MODIFY" ADD 1 TO WKS-CTR-MODIFY
166800     END-EVALUATE.
166900 910-EMITE-ACCION-E. EXIT.
