000100******************************************************************
000200* FECHA       : 22/06/1990                                       *
000300* PROGRAMADOR : M. ORTEGA ZUNIGA (MORZ)                          *
000400* APLICACION  : DIVISAS - CUENTA DE MARGEN                       *
000500* PROGRAMA    : DVIND1S0                                         *
000600* TIPO        : SUBPROGRAMA (CALL)                               *
000700* DESCRIPCION : CALCULA RSI, EMA/MACD, BANDAS DE BOLLINGER,      *
000800*             : ADX SIMPLIFICADO Y ESTOCASTICO SOBRE LAS BARRAS  *
000900*             : OHLC DE UN SOLO SIMBOLO; NORMALIZA LA SERIE DE   *
001000*             : CIERRES POR EL METODO MIN-MAX.                   *
001100* ARCHIVOS    : NO APLICA (RECIBE ARREGLOS POR LINKAGE SECTION)  *
001200* PROGRAMA(S) : LLAMADO POR DVGR1B01 (SECCION 605)               *
001300* INSTALADO   : 22/06/1990                                       *
001400* BPM/RATIONAL: 100340                                           *
001500* NOMBRE      : MOTOR DE INDICADORES TECNICOS                    *
001600* DESCRIPCION : MANTENIMIENTO                                    *
001700******************************************************************
001800*  B I T A C O R A   D E   C A M B I O S                         *
001900******************************************************************
002000* 22/06/1990 MORZ 100340 VERSION INICIAL (RSI, EMA, MACD).       *
002100* 14/11/1990 MORZ 100372 SE AGREGAN BANDAS DE BOLLINGER CON RAIZ *
002200*                        CUADRADA POR EL METODO DE NEWTON.       *
002300* 08/05/1991 RAGU 100405 SE AGREGA ADX SIMPLIFICADO (2 PERIODOS).*
002400* 27/02/1992 RAGU 100441 SE AGREGA ESTOCASTICO LENTO (2,2,2).    *
002500* 12/08/1996 SPIN 100519 SE AGREGA NORMALIZACION MIN-MAX DE LA   *
002600*                        SERIE DE CIERRES PARA EL REPORTE.       *
002700* 03/02/1998 SPIN 100540 REVISION Y2K - SIN CAMPOS DE FECHA EN   *
002800*                        ESTE SUBPROGRAMA, SIN CAMBIOS.          *
002900* 17/11/1999 SPIN 100541 PRUEBAS DE CORTE DE SIGLO, SIN          *
003000*                        HALLAZGOS PENDIENTES.                   *
003100* 06/05/2007 MORZ 100612 SE DOCUMENTA FORMULA DE DX SIMPLIFICADA *
003200*                        USADA EN LUGAR DEL ADX CLASICO.         *
003300******************************************************************
003400 ID DIVISION.
003500 PROGRAM-ID. DVIND1S0.
003600 AUTHOR. M. ORTEGA ZUNIGA.
003700 INSTALLATION. DIVISAS CONTINENTAL, S.A.
003800 DATE-WRITTEN. 22/06/1990.
003900 DATE-COMPILED.
004000 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS WKS-CLASE-NUMERICA IS
004500       '0' THRU '9'.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*                 SUBINDICES Y CONTADORES DE TRABAJO             *
005000******************************************************************
005100 77 WKS-I                        PIC 9(03) COMP VALUE ZERO.
005200 77 WKS-N                        PIC 9(03) COMP VALUE ZERO.
005300 01 WKS-PERIODOS-RSI              PIC 9(02) COMP VALUE 2.
005400 01 WKS-PERIODOS-EMA-RAPIDA       PIC 9(02) COMP VALUE 2.
005500 01 WKS-PERIODOS-EMA-LENTA        PIC 9(02) COMP VALUE 4.
005600 01 WKS-PERIODOS-SENAL            PIC 9(02) COMP VALUE 2.
005700 01 WKS-PERIODOS-BANDA            PIC 9(02) COMP VALUE 3.
005800 01 WKS-DESVIACIONES-BANDA        PIC 9(01) COMP VALUE 2.
005900 01 WKS-PERIODOS-ADX               PIC 9(02) COMP VALUE 2.
006000 01 WKS-PERIODOS-STOCH             PIC 9(02) COMP VALUE 2.
006100******************************************************************
006200*        ACUMULADORES DE GANANCIA Y PERDIDA PARA EL RSI          *
006300******************************************************************
006400 01 WKS-GANANCIA-PROM            PIC S9(03)V9(05)
006500                                  SIGN IS LEADING SEPARATE.
006600 01 WKS-PERDIDA-PROM             PIC S9(03)V9(05)
006700                                  SIGN IS LEADING SEPARATE.
006800 01 WKS-DIFERENCIA-BARRA         PIC S9(03)V9(05)
006900                                  SIGN IS LEADING SEPARATE.
007000 01 WKS-RS-RSI                   PIC S9(03)V9(05)
007100                                  SIGN IS LEADING SEPARATE.
007200*--> VISTA ALTERNA DE LA DIFERENCIA ENTRE DOS CIERRES, PARA
007300*    SEPARAR EL SIGNO SIN USAR FUNCIONES INTRINSECAS.
007400 01 WKS-DIFERENCIA-BARRA-R REDEFINES WKS-DIFERENCIA-BARRA.
007500    02 WKS-DB-SIGNO               PIC X(01).
007600    02 WKS-DB-ENTERO              PIC 9(03).
007700    02 WKS-DB-DECIMAL             PIC 9(05).
007800******************************************************************
007900*            TABLA DE MEDIAS MOVILES EXPONENCIALES               *
008000******************************************************************
008100 01 WKS-FACTOR-SUAVIZADO         PIC 9(01)V9(05).
008200 01 WKS-EMA-RAPIDA OCCURS 1 TO 100 TIMES
008300       DEPENDING ON WKS-N PIC S9(05)V9(05)
008400       SIGN IS LEADING SEPARATE.
008500 01 WKS-EMA-LENTA  OCCURS 1 TO 100 TIMES
008600       DEPENDING ON WKS-N PIC S9(05)V9(05)
008700       SIGN IS LEADING SEPARATE.
008800 01 WKS-MACD-SERIE OCCURS 1 TO 100 TIMES
008900       DEPENDING ON WKS-N PIC S9(05)V9(05)
009000       SIGN IS LEADING SEPARATE.
009100******************************************************************
009200*       CAMPOS DE TRABAJO PARA BANDAS DE BOLLINGER (RAIZ)        *
009300******************************************************************
009400 01 WKS-PROMEDIO-BANDA           PIC S9(05)V9(05)
009500                                  SIGN IS LEADING SEPARATE.
009600*--> VISTA ALTERNA DEL PROMEDIO PARA IMPRESION DE DIAGNOSTICO
009700*    EN BITACORA (ENTERO Y DECIMAL POR SEPARADO).
009800 01 WKS-PROMEDIO-BANDA-R REDEFINES WKS-PROMEDIO-BANDA.
009900    02 WKS-PB-SIGNO               PIC X(01).
010000    02 WKS-PB-ENTERO              PIC 9(05).
010100    02 WKS-PB-DECIMAL             PIC 9(05).
010200 01 WKS-VARIANZA-BANDA           PIC S9(05)V9(05)
010300                                  SIGN IS LEADING SEPARATE.
010400 01 WKS-DESV-ESTANDAR            PIC S9(05)V9(05)
010500                                  SIGN IS LEADING SEPARATE.
010600*--> CAMPOS DE LA RUTINA DE RAIZ CUADRADA POR NEWTON-RAPHSON.
010700 01 WKS-RAIZ-VALOR               PIC S9(05)V9(05)
010800                                  SIGN IS LEADING SEPARATE.
010900 01 WKS-RAIZ-ESTIMADO            PIC S9(05)V9(05)
011000                                  SIGN IS LEADING SEPARATE.
011100 01 WKS-RAIZ-ANTERIOR            PIC S9(05)V9(05)
011200                                  SIGN IS LEADING SEPARATE.
011300 77 WKS-RAIZ-ITERACION           PIC 9(02) COMP VALUE ZERO.
011400 77 WKS-SENAL-DESDE              PIC 9(03) COMP VALUE ZERO.
011500*--> VISTA ALTERNA DEL ESTIMADO DE RAIZ PARA LA MISMA BITACORA.
011600 01 WKS-RAIZ-ESTIMADO-R REDEFINES WKS-RAIZ-ESTIMADO.
011700    02 WKS-RE-SIGNO               PIC X(01).
011800    02 WKS-RE-ENTERO              PIC 9(05).
011900    02 WKS-RE-DECIMAL             PIC 9(05).
012000******************************************************************
012100*       CAMPOS DE TRABAJO PARA ADX SIMPLIFICADO Y ESTOCASTICO    *
012200******************************************************************
012300 01 WKS-DM-POSITIVO              PIC S9(03)V9(05)
012400                                  SIGN IS LEADING SEPARATE.
012500 01 WKS-DM-NEGATIVO              PIC S9(03)V9(05)
012600                                  SIGN IS LEADING SEPARATE.
012700 01 WKS-RANGO-VERDADERO          PIC S9(03)V9(05)
012800                                  SIGN IS LEADING SEPARATE.
012900*--> RANGO VERDADERO DE UNA SOLA BARRA (EL MAYOR DE LAS TRES
013000*    COMPARACIONES CONTRA EL CIERRE ANTERIOR) Y SUS PARCIALES.
013100 01 WKS-TR-BARRA                 PIC S9(05)V9(05)
013200                                  SIGN IS LEADING SEPARATE.
013300 01 WKS-TR-ALTA-BAJA             PIC S9(05)V9(05)
013400                                  SIGN IS LEADING SEPARATE.
013500 01 WKS-TR-ALTA-CIERRE           PIC S9(05)V9(05)
013600                                  SIGN IS LEADING SEPARATE.
013700 01 WKS-TR-BAJA-CIERRE           PIC S9(05)V9(05)
013800                                  SIGN IS LEADING SEPARATE.
013900*--> MOVIMIENTO ASCENDENTE Y DESCENDENTE DE LA BARRA; SOLO UNO
014000*    DE LOS DOS PUEDE ALIMENTAR A +DM/-DM (REGLA EXCLUSIVA DE
014100*    WILDER, VER BITACORA 06/05/2007 MAS ABAJO).
014200 01 WKS-MOV-ASCENDENTE           PIC S9(05)V9(05)
014300A                                 SIGN IS LEADING SEPARATE.
014400 01 WKS-MOV-DESCENDENTE          PIC S9(05)V9(05)
014500B                                 SIGN IS LEADING SEPARATE.
014600C 01 WKS-DI-POSITIVO              PIC S9(03)V9(05)
014700                                  SIGN IS LEADING SEPARATE.
014800 01 WKS-DI-NEGATIVO              PIC S9(03)V9(05)
014900                                  SIGN IS LEADING SEPARATE.
015000 01 WKS-DX-SIMPLIFICADO          PIC S9(03)V9(05)
015100                                  SIGN IS LEADING SEPARATE.
015200 01 WKS-MAYOR-ALTO               PIC 9(05)V9(05) VALUE ZERO.
015300 01 WKS-MENOR-BAJO               PIC 9(05)V9(05) VALUE ZERO.
015400******************************************************************
015500*       CAMPOS DE TRABAJO PARA NORMALIZACION MIN-MAX             *
015600******************************************************************
015700 01 WKS-MAYOR-CIERRE             PIC 9(05)V9(05) VALUE ZERO.
015800 01 WKS-MENOR-CIERRE             PIC 9(05)V9(05) VALUE ZERO.
015900 01 WKS-RANGO-CIERRE             PIC 9(05)V9(05) VALUE ZERO.
016000 01 WKS-SERIE-NORMAL OCCURS 1 TO 100 TIMES
016100       DEPENDING ON WKS-N PIC S9(01)V9(05)
016200       SIGN IS LEADING SEPARATE.
016300 LINKAGE SECTION.
016400 01 WKS-LK-PARAMETROS.
016500    02 WKS-LK-NUM-BARRAS         PIC 9(03).
016600    02 WKS-LK-CLOSE OCCURS 1 TO 100 TIMES
016700          DEPENDING ON WKS-LK-NUM-BARRAS PIC 9(05)V9(05).
016800    02 WKS-LK-HIGH  OCCURS 1 TO 100 TIMES
016900          DEPENDING ON WKS-LK-NUM-BARRAS PIC 9(05)V9(05).
017000    02 WKS-LK-LOW   OCCURS 1 TO 100 TIMES
017100          DEPENDING ON WKS-LK-NUM-BARRAS PIC 9(05)V9(05).
017200    02 FILLER                    PIC X(04).
017300 01 WKS-LK-RESULTADOS.
017400    02 WKS-LK-RSI                PIC S9(03)V9(05)
017500                                  SIGN IS LEADING SEPARATE.
017600    02 WKS-LK-MACD               PIC S9(03)V9(05)
017700                                  SIGN IS LEADING SEPARATE.
017800    02 WKS-LK-SENAL              PIC S9(03)V9(05)
017900                                  SIGN IS LEADING SEPARATE.
018000    02 WKS-LK-BOL-SUP            PIC 9(05)V9(05).
018100    02 WKS-LK-BOL-MED            PIC 9(05)V9(05).
018200    02 WKS-LK-BOL-INF            PIC 9(05)V9(05).
018300    02 WKS-LK-ADX                PIC S9(03)V9(05)
018400                                  SIGN IS LEADING SEPARATE.
018500    02 WKS-LK-PCT-K              PIC S9(03)V9(05)
018600                                  SIGN IS LEADING SEPARATE.
018700    02 WKS-LK-PCT-D              PIC S9(03)V9(05)
018800                                  SIGN IS LEADING SEPARATE.
018900    02 WKS-LK-CLOSE-NORM         PIC S9(01)V9(05)
019000                                  SIGN IS LEADING SEPARATE.
019100    02 FILLER                    PIC X(04).
019200 PROCEDURE DIVISION USING WKS-LK-PARAMETROS, WKS-LK-RESULTADOS.
019300******************************************************************
019400*  100-PRINCIPAL - CONTROLA EL CALCULO DE TODOS LOS INDICADORES  *
019500******************************************************************
019600 100-PRINCIPAL SECTION.
019700     MOVE WKS-LK-NUM-BARRAS TO WKS-N
019800     INITIALIZE WKS-LK-RESULTADOS
019900     IF WKS-N > 0
020000        PERFORM 200-CALCULA-RSI THRU 200-CALCULA-RSI-E
020100        PERFORM 300-CALCULA-EMA-MACD
020200        PERFORM 500-CALCULA-BOLLINGER
020300        PERFORM 600-CALCULA-ADX
020400        PERFORM 700-CALCULA-ESTOCASTICO
020500        PERFORM 800-NORMALIZA-SERIE
020600     END-IF
020700     GOBACK.
020800 100-PRINCIPAL-E. EXIT.
020900******************************************************************
021000*  200-CALCULA-RSI - RSI(2) SOBRE LAS ULTIMAS DOS VARIACIONES    *
021100******************************************************************
021200 200-CALCULA-RSI SECTION.
021300     IF WKS-N <= WKS-PERIODOS-RSI
021400        MOVE 50 TO WKS-LK-RSI
021500     ELSE
021600        MOVE 0 TO WKS-GANANCIA-PROM
021700        MOVE 0 TO WKS-PERDIDA-PROM
021800        PERFORM 210-ACUMULA-VARIACION
021900           VARYING WKS-I FROM WKS-N BY -1
022000           UNTIL WKS-I <= (WKS-N - WKS-PERIODOS-RSI)
022100        COMPUTE WKS-GANANCIA-PROM ROUNDED =
022200           WKS-GANANCIA-PROM / WKS-PERIODOS-RSI
022300        COMPUTE WKS-PERDIDA-PROM ROUNDED =
022400           WKS-PERDIDA-PROM / WKS-PERIODOS-RSI
022500        IF WKS-PERDIDA-PROM = 0
022600           MOVE 100 TO WKS-LK-RSI
022700        ELSE
022800           COMPUTE WKS-RS-RSI ROUNDED =
022900              WKS-GANANCIA-PROM / WKS-PERDIDA-PROM
023000           COMPUTE WKS-LK-RSI ROUNDED =
023100              100 - (100 / (1 + WKS-RS-RSI))
023200        END-IF
023300     END-IF.
023400 200-CALCULA-RSI-E. EXIT.
023500*    210 - CLASIFICA UNA VARIACION ENTRE BARRAS COMO GANANCIA O
023600*          PERDIDA, SEPARANDO EL SIGNO SIN FUNCIONES INTRINSECAS.
023700 210-ACUMULA-VARIACION SECTION.
023800     COMPUTE WKS-DIFERENCIA-BARRA =
023900        WKS-LK-CLOSE(WKS-I) - WKS-LK-CLOSE(WKS-I - 1)
024000     IF WKS-DIFERENCIA-BARRA >= 0
024100        ADD WKS-DIFERENCIA-BARRA TO WKS-GANANCIA-PROM
024200     ELSE
024300        SUBTRACT WKS-DIFERENCIA-BARRA FROM WKS-PERDIDA-PROM
024400     END-IF.
024500 210-ACUMULA-VARIACION-E. EXIT.
024600******************************************************************
024700*  300-CALCULA-EMA-MACD - EMA(2)/EMA(4), MACD Y SENAL(2)         *
024800******************************************************************
024900 300-CALCULA-EMA-MACD SECTION.
025000     IF WKS-N <= WKS-PERIODOS-EMA-LENTA
025100        MOVE 0 TO WKS-LK-MACD
025200        MOVE 0 TO WKS-LK-SENAL
025300     ELSE
025400        PERFORM 301-SIEMBRA-EMA-RAPIDA
025500        PERFORM 302-SIEMBRA-EMA-LENTA
025600        PERFORM 310-AVANZA-EMA-RAPIDA
025700           VARYING WKS-I FROM 3 BY 1
025800           UNTIL WKS-I > WKS-N
025900        PERFORM 311-AVANZA-EMA-LENTA
026000           VARYING WKS-I FROM 5 BY 1
026100           UNTIL WKS-I > WKS-N
026200        PERFORM 303-ARMA-SERIE-MACD
026300           VARYING WKS-I FROM WKS-PERIODOS-EMA-LENTA BY 1
026400           UNTIL WKS-I > WKS-N
026500        MOVE WKS-MACD-SERIE(WKS-N) TO WKS-LK-MACD
026600        PERFORM 320-CALCULA-SENAL
026700     END-IF.
026800 300-CALCULA-EMA-MACD-E. EXIT.
026900*    301/302 - SIEMBRA CADA EMA CON EL PROMEDIO SIMPLE DE SUS
027000*               PRIMEROS PERIODOS DE CIERRES (SIN VALOR PREVIO).
027100 301-SIEMBRA-EMA-RAPIDA SECTION.
027200     COMPUTE WKS-EMA-RAPIDA(WKS-PERIODOS-EMA-RAPIDA) ROUNDED =
027300        (WKS-LK-CLOSE(1) + WKS-LK-CLOSE(2)) /
027400         WKS-PERIODOS-EMA-RAPIDA.
027500 301-SIEMBRA-EMA-RAPIDA-E. EXIT.
027600
027700 302-SIEMBRA-EMA-LENTA SECTION.
027800     COMPUTE WKS-EMA-LENTA(WKS-PERIODOS-EMA-LENTA) ROUNDED =
027900        (WKS-LK-CLOSE(1) + WKS-LK-CLOSE(2) +
028000         WKS-LK-CLOSE(3) + WKS-LK-CLOSE(4)) /
028100         WKS-PERIODOS-EMA-LENTA.
028200 302-SIEMBRA-EMA-LENTA-E. EXIT.
028300
028400 310-AVANZA-EMA-RAPIDA SECTION.
028500     COMPUTE WKS-FACTOR-SUAVIZADO =
028600        2 / (WKS-PERIODOS-EMA-RAPIDA + 1)
028700     COMPUTE WKS-EMA-RAPIDA(WKS-I) ROUNDED =
028800        (WKS-LK-CLOSE(WKS-I) * WKS-FACTOR-SUAVIZADO) +
028900        (WKS-EMA-RAPIDA(WKS-I - 1) * (1 - WKS-FACTOR-SUAVIZADO)).
029000 310-AVANZA-EMA-RAPIDA-E. EXIT.
029100
029200 311-AVANZA-EMA-LENTA SECTION.
029300     COMPUTE WKS-FACTOR-SUAVIZADO =
029400        2 / (WKS-PERIODOS-EMA-LENTA + 1)
029500     COMPUTE WKS-EMA-LENTA(WKS-I) ROUNDED =
029600        (WKS-LK-CLOSE(WKS-I) * WKS-FACTOR-SUAVIZADO) +
029700        (WKS-EMA-LENTA(WKS-I - 1) * (1 - WKS-FACTOR-SUAVIZADO)).
029800 311-AVANZA-EMA-LENTA-E. EXIT.
029900*    303 - UNA VEZ SEMBRADAS/AVANZADAS AMBAS EMA, ARMA EL PUNTO
030000*          DE LA SERIE MACD EN LA BARRA WKS-I.
030100 303-ARMA-SERIE-MACD SECTION.
030200     COMPUTE WKS-MACD-SERIE(WKS-I) =
030300        WKS-EMA-RAPIDA(WKS-I) - WKS-EMA-LENTA(WKS-I).
030400 303-ARMA-SERIE-MACD-E. EXIT.
030500*    320 - SENAL ES LA EMA(2) DE LA SERIE DE MACD YA CALCULADA,
030600*          SEMBRADA CON EL PROMEDIO DE LOS PRIMEROS DOS PUNTOS.
030700 320-CALCULA-SENAL SECTION.
030800     COMPUTE WKS-LK-SENAL ROUNDED =
030900        (WKS-MACD-SERIE(WKS-PERIODOS-EMA-LENTA) +
031000         WKS-MACD-SERIE(WKS-PERIODOS-EMA-LENTA + 1)) / 2
031100     COMPUTE WKS-FACTOR-SUAVIZADO =
031200        2 / (WKS-PERIODOS-SENAL + 1)
031300     COMPUTE WKS-SENAL-DESDE = WKS-PERIODOS-EMA-LENTA + 2
031400     PERFORM 321-AVANZA-SENAL
031500        VARYING WKS-I FROM WKS-SENAL-DESDE BY 1
031600        UNTIL WKS-I > WKS-N.
031700 320-CALCULA-SENAL-E. EXIT.
031800
031900 321-AVANZA-SENAL SECTION.
032000     COMPUTE WKS-LK-SENAL ROUNDED =
032100        (WKS-MACD-SERIE(WKS-I) * WKS-FACTOR-SUAVIZADO) +
032200        (WKS-LK-SENAL * (1 - WKS-FACTOR-SUAVIZADO)).
032300 321-AVANZA-SENAL-E. EXIT.
032400******************************************************************
032500*  500-CALCULA-BOLLINGER - BANDAS(3,2) SOBRE LOS ULTIMOS CIERRES *
032600******************************************************************
032700 500-CALCULA-BOLLINGER SECTION.
032800     IF WKS-N <= WKS-PERIODOS-BANDA
032900        MOVE WKS-LK-CLOSE(WKS-N) TO WKS-LK-BOL-SUP
033000        MOVE WKS-LK-CLOSE(WKS-N) TO WKS-LK-BOL-MED
033100        MOVE WKS-LK-CLOSE(WKS-N) TO WKS-LK-BOL-INF
033200     ELSE
033300        MOVE 0 TO WKS-PROMEDIO-BANDA
033400        MOVE 0 TO WKS-VARIANZA-BANDA
033500        PERFORM 510-SUMA-CIERRE-BANDA
033600           VARYING WKS-I FROM WKS-N BY -1
033700           UNTIL WKS-I <= (WKS-N - WKS-PERIODOS-BANDA)
033800        COMPUTE WKS-PROMEDIO-BANDA ROUNDED =
033900           WKS-PROMEDIO-BANDA / WKS-PERIODOS-BANDA
034000        PERFORM 520-SUMA-VARIANZA-BANDA
034100           VARYING WKS-I FROM WKS-N BY -1
034200           UNTIL WKS-I <= (WKS-N - WKS-PERIODOS-BANDA)
034300        COMPUTE WKS-VARIANZA-BANDA ROUNDED =
034400           WKS-VARIANZA-BANDA / WKS-PERIODOS-BANDA
034500        MOVE WKS-VARIANZA-BANDA TO WKS-RAIZ-VALOR
034600        PERFORM 530-RAIZ-CUADRADA-NEWTON
034700        MOVE WKS-RAIZ-ESTIMADO TO WKS-DESV-ESTANDAR
034800        MOVE WKS-PROMEDIO-BANDA TO WKS-LK-BOL-MED
034900        COMPUTE WKS-LK-BOL-SUP ROUNDED =
035000           WKS-PROMEDIO-BANDA +
035100           (WKS-DESVIACIONES-BANDA * WKS-DESV-ESTANDAR)
035200        COMPUTE WKS-LK-BOL-INF ROUNDED =
035300           WKS-PROMEDIO-BANDA -
035400           (WKS-DESVIACIONES-BANDA * WKS-DESV-ESTANDAR)
035500     END-IF.
035600 500-CALCULA-BOLLINGER-E. EXIT.
035700
035800 510-SUMA-CIERRE-BANDA SECTION.
035900     ADD WKS-LK-CLOSE(WKS-I) TO WKS-PROMEDIO-BANDA.
036000 510-SUMA-CIERRE-BANDA-E. EXIT.
036100
036200 520-SUMA-VARIANZA-BANDA SECTION.
036300     COMPUTE WKS-DIFERENCIA-BARRA =
036400        WKS-LK-CLOSE(WKS-I) - WKS-PROMEDIO-BANDA
036500     COMPUTE WKS-VARIANZA-BANDA =
036600        WKS-VARIANZA-BANDA +
036700        (WKS-DIFERENCIA-BARRA * WKS-DIFERENCIA-BARRA).
036800 520-SUMA-VARIANZA-BANDA-E. EXIT.
036900******************************************************************
037000*  530-RAIZ-CUADRADA-NEWTON - RAIZ CUADRADA DE WKS-RAIZ-VALOR    *
037100*       POR EL METODO DE NEWTON-RAPHSON (SIN FUNCION INTRINSECA) *
037200******************************************************************
037300 530-RAIZ-CUADRADA-NEWTON SECTION.
037400     IF WKS-RAIZ-VALOR = 0
037500        MOVE 0 TO WKS-RAIZ-ESTIMADO
037600     ELSE
037700        MOVE WKS-RAIZ-VALOR TO WKS-RAIZ-ESTIMADO
037800        MOVE 0 TO WKS-RAIZ-ITERACION
037900        PERFORM 531-ITERA-NEWTON
038000           VARYING WKS-RAIZ-ITERACION FROM 1 BY 1
038100           UNTIL WKS-RAIZ-ITERACION > 10
038200     END-IF.
038300 530-RAIZ-CUADRADA-NEWTON-E. EXIT.
038400
038500 531-ITERA-NEWTON SECTION.
038600     MOVE WKS-RAIZ-ESTIMADO TO WKS-RAIZ-ANTERIOR
038700     COMPUTE WKS-RAIZ-ESTIMADO ROUNDED =
038800        (WKS-RAIZ-ANTERIOR +
038900         (WKS-RAIZ-VALOR / WKS-RAIZ-ANTERIOR)) / 2.
039000 531-ITERA-NEWTON-E. EXIT.
039100******************************************************************
039200*  600-CALCULA-ADX - DX SIMPLIFICADO(2) EN LUGAR DEL ADX CLASICO *
039300******************************************************************
039400 600-CALCULA-ADX SECTION.
039500     IF WKS-N <= (WKS-PERIODOS-ADX + 1)
039600        MOVE 0 TO WKS-LK-ADX
039700     ELSE
039800        MOVE 0 TO WKS-DM-POSITIVO
039900        MOVE 0 TO WKS-DM-NEGATIVO
040000        MOVE 0 TO WKS-RANGO-VERDADERO
040100        PERFORM 610-ACUMULA-MOVIMIENTO-DIRECCIONAL
040200           VARYING WKS-I FROM WKS-N BY -1
040300           UNTIL WKS-I <= (WKS-N - WKS-PERIODOS-ADX)
040400        IF WKS-RANGO-VERDADERO = 0
040500           MOVE 0 TO WKS-LK-ADX
040600        ELSE
040700           COMPUTE WKS-DI-POSITIVO ROUNDED =
040800              100 * (WKS-DM-POSITIVO / WKS-RANGO-VERDADERO)
040900           COMPUTE WKS-DI-NEGATIVO ROUNDED =
041000              100 * (WKS-DM-NEGATIVO / WKS-RANGO-VERDADERO)
041100           IF (WKS-DI-POSITIVO + WKS-DI-NEGATIVO) = 0
041200              MOVE 0 TO WKS-LK-ADX
041300           ELSE
041400              PERFORM 620-DIFERENCIA-DI
041500              COMPUTE WKS-LK-ADX ROUNDED =
041600                 100 * (WKS-DX-SIMPLIFICADO /
041700                    (WKS-DI-POSITIVO + WKS-DI-NEGATIVO))
041800           END-IF
041900        END-IF
042000     END-IF.
042100 600-CALCULA-ADX-E. EXIT.
042200*    610 - RANGO VERDADERO DE LA BARRA (CONTRA CIERRE ANTERIOR
042300*          CUANDO EXISTE) Y MOVIMIENTO DIRECCIONAL EXCLUSIVO.
042400 610-ACUMULA-MOVIMIENTO-DIRECCIONAL SECTION.
042500     COMPUTE WKS-TR-ALTA-BAJA =
042600        WKS-LK-HIGH(WKS-I) - WKS-LK-LOW(WKS-I)
042700     MOVE WKS-TR-ALTA-BAJA TO WKS-TR-BARRA
042800     IF WKS-I > 1
042900        IF WKS-LK-HIGH(WKS-I) >= WKS-LK-CLOSE(WKS-I - 1)
043000           COMPUTE WKS-TR-ALTA-CIERRE =
043100              WKS-LK-HIGH(WKS-I) - WKS-LK-CLOSE(WKS-I - 1)
043200        ELSE
043300           COMPUTE WKS-TR-ALTA-CIERRE =
043400              WKS-LK-CLOSE(WKS-I - 1) - WKS-LK-HIGH(WKS-I)
043500        END-IF
043600        IF WKS-LK-CLOSE(WKS-I - 1) >= WKS-LK-LOW(WKS-I)
043700           COMPUTE WKS-TR-BAJA-CIERRE =
043800              WKS-LK-CLOSE(WKS-I - 1) - WKS-LK-LOW(WKS-I)
043900        ELSE
044000           COMPUTE WKS-TR-BAJA-CIERRE =
044100              WKS-LK-LOW(WKS-I) - WKS-LK-CLOSE(WKS-I - 1)
044200        END-IF
044300        IF WKS-TR-ALTA-CIERRE > WKS-TR-BARRA
044400           MOVE WKS-TR-ALTA-CIERRE TO WKS-TR-BARRA
044500        END-IF
044600        IF WKS-TR-BAJA-CIERRE > WKS-TR-BARRA
044700           MOVE WKS-TR-BAJA-CIERRE TO WKS-TR-BARRA
044800        END-IF
044900     END-IF
045000     ADD WKS-TR-BARRA TO WKS-RANGO-VERDADERO
045100*--> +DM Y -DM SON EXCLUSIVOS (WILDER): SOLO EL MAYOR DE LOS DOS
045200*    MOVIMIENTOS, Y SOLO SI ES POSITIVO, ALIMENTA SU ACUMULADOR;
045300*    UNA BARRA "OUTSIDE" NO PUEDE SUBIR AMBOS A LA VEZ.
045400     IF WKS-I > 1
045500        COMPUTE WKS-MOV-ASCENDENTE =
045600           WKS-LK-HIGH(WKS-I) - WKS-LK-HIGH(WKS-I - 1)
045700        COMPUTE WKS-MOV-DESCENDENTE =
045800           WKS-LK-LOW(WKS-I - 1) - WKS-LK-LOW(WKS-I)
045900        IF WKS-MOV-ASCENDENTE > WKS-MOV-DESCENDENTE
046000              AND WKS-MOV-ASCENDENTE > 0
046100           ADD WKS-MOV-ASCENDENTE TO WKS-DM-POSITIVO
046200        END-IF
046300        IF WKS-MOV-DESCENDENTE > WKS-MOV-ASCENDENTE
046400              AND WKS-MOV-DESCENDENTE > 0
046500           ADD WKS-MOV-DESCENDENTE TO WKS-DM-NEGATIVO
046600        END-IF
046700     END-IF.
046800 610-ACUMULA-MOVIMIENTO-DIRECCIONAL-E. EXIT.
046900*    620 - DIFERENCIA ABSOLUTA ENTRE DI+ Y DI- SIN FUNCION ABS.
047000 620-DIFERENCIA-DI SECTION.
047100     IF WKS-DI-POSITIVO >= WKS-DI-NEGATIVO
047200        COMPUTE WKS-DX-SIMPLIFICADO =
047300           WKS-DI-POSITIVO - WKS-DI-NEGATIVO
047400     ELSE
047500        COMPUTE WKS-DX-SIMPLIFICADO =
047600           WKS-DI-NEGATIVO - WKS-DI-POSITIVO
047700     END-IF.
047800 620-DIFERENCIA-DI-E. EXIT.
047900******************************************************************
048000*  700-CALCULA-ESTOCASTICO - %K Y %D LENTO (2,2,2)               *
048100******************************************************************
048200 700-CALCULA-ESTOCASTICO SECTION.
048300     IF WKS-N <= WKS-PERIODOS-STOCH
048400        MOVE 50 TO WKS-LK-PCT-K
048500        MOVE 50 TO WKS-LK-PCT-D
048600     ELSE
048700        PERFORM 710-PCT-K-EN-BARRA
048800        MOVE WKS-LK-PCT-K TO WKS-LK-PCT-D
048900        MOVE WKS-N TO WKS-I
049000        SUBTRACT 1 FROM WKS-I
049100        PERFORM 720-PCT-K-ANTERIOR
049200        COMPUTE WKS-LK-PCT-D ROUNDED =
049300           (WKS-LK-PCT-K + WKS-LK-PCT-D) / 2
049400     END-IF.
049500 700-CALCULA-ESTOCASTICO-E. EXIT.
049600*    710 - %K DE LA BARRA MAS RECIENTE SOBRE 2 PERIODOS.
049700 710-PCT-K-EN-BARRA SECTION.
049800     SET WKS-I TO WKS-N
049900     PERFORM 730-EXTREMOS-VENTANA
050000     IF (WKS-MAYOR-ALTO - WKS-MENOR-BAJO) = 0
050100        MOVE 50 TO WKS-LK-PCT-K
050200     ELSE
050300        COMPUTE WKS-LK-PCT-K ROUNDED =
050400           100 * ((WKS-LK-CLOSE(WKS-N) - WKS-MENOR-BAJO) /
050500                  (WKS-MAYOR-ALTO - WKS-MENOR-BAJO))
050600     END-IF.
050700 710-PCT-K-EN-BARRA-E. EXIT.
050800*    720 - %K DE LA BARRA PREVIA, PARA PROMEDIAR EL %D LENTO.
050900 720-PCT-K-ANTERIOR SECTION.
051000     PERFORM 730-EXTREMOS-VENTANA
051100     IF (WKS-MAYOR-ALTO - WKS-MENOR-BAJO) = 0
051200        MOVE 50 TO WKS-LK-PCT-D
051300     ELSE
051400        COMPUTE WKS-LK-PCT-D ROUNDED =
051500           100 * ((WKS-LK-CLOSE(WKS-I) - WKS-MENOR-BAJO) /
051600                  (WKS-MAYOR-ALTO - WKS-MENOR-BAJO))
051700     END-IF.
051800 720-PCT-K-ANTERIOR-E. EXIT.
051900*    730 - MAYOR ALTO Y MENOR BAJO DE LA VENTANA DE WKS-I HACIA
052000*          ATRAS, WKS-PERIODOS-STOCH BARRAS.
052100 730-EXTREMOS-VENTANA SECTION.
052200     MOVE WKS-LK-HIGH(WKS-I) TO WKS-MAYOR-ALTO
052300     MOVE WKS-LK-LOW(WKS-I)  TO WKS-MENOR-BAJO
052400     IF WKS-I > 1
052500        IF WKS-LK-HIGH(WKS-I - 1) > WKS-MAYOR-ALTO
052600           MOVE WKS-LK-HIGH(WKS-I - 1) TO WKS-MAYOR-ALTO
052700        END-IF
052800        IF WKS-LK-LOW(WKS-I - 1) < WKS-MENOR-BAJO
052900           MOVE WKS-LK-LOW(WKS-I - 1) TO WKS-MENOR-BAJO
053000        END-IF
053100     END-IF.
053200 730-EXTREMOS-VENTANA-E. EXIT.
053300******************************************************************
053400*  800-NORMALIZA-SERIE - NORMALIZACION MIN-MAX DE LOS CIERRES    *
053500*        (USO INTERNO DE ESTE SUBPROGRAMA, SIN OTRO CONSUMIDOR)  *
053600******************************************************************
053700 800-NORMALIZA-SERIE SECTION.
053800     MOVE WKS-LK-CLOSE(1) TO WKS-MAYOR-CIERRE
053900     MOVE WKS-LK-CLOSE(1) TO WKS-MENOR-CIERRE
054000     PERFORM 810-EXTREMOS-SERIE
054100        VARYING WKS-I FROM 1 BY 1
054200        UNTIL WKS-I > WKS-N
054300     COMPUTE WKS-RANGO-CIERRE =
054400        WKS-MAYOR-CIERRE - WKS-MENOR-CIERRE
054500     PERFORM 820-NORMALIZA-UNA-BARRA
054600        VARYING WKS-I FROM 1 BY 1
054700        UNTIL WKS-I > WKS-N
054800     MOVE WKS-SERIE-NORMAL(WKS-N) TO WKS-LK-CLOSE-NORM.
054900 800-NORMALIZA-SERIE-E. EXIT.
055000
055100 810-EXTREMOS-SERIE SECTION.
055200     IF WKS-LK-CLOSE(WKS-I) > WKS-MAYOR-CIERRE
055300        MOVE WKS-LK-CLOSE(WKS-I) TO WKS-MAYOR-CIERRE
055400     END-IF
055500     IF WKS-LK-CLOSE(WKS-I) < WKS-MENOR-CIERRE
055600        MOVE WKS-LK-CLOSE(WKS-I) TO WKS-MENOR-CIERRE
055700     END-IF.
055800 810-EXTREMOS-SERIE-E. EXIT.
055900*    820 - CASO DEGENERADO (MAYOR=MENOR) PRODUCE CERO EN TODOS.
056000 820-NORMALIZA-UNA-BARRA SECTION.
056100     IF WKS-RANGO-CIERRE = 0
056200        MOVE 0 TO WKS-SERIE-NORMAL(WKS-I)
056300     ELSE
056400        COMPUTE WKS-SERIE-NORMAL(WKS-I) ROUNDED =
056500           (WKS-LK-CLOSE(WKS-I) - WKS-MENOR-CIERRE) /
056600            WKS-RANGO-CIERRE
056700     END-IF.
056800 820-NORMALIZA-UNA-BARRA-E. EXIT.
